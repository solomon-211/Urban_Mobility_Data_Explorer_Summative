000100******************************************************************
000200*                                                                *
000300*    6-ZONE-COUNTS                                               *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    6-ZONE-COUNTS.
000900 AUTHOR.        M FEXWORTH.
001000 INSTALLATION.  METRO TAXI AND LIMOUSINE COMMISSION.
001100 DATE-WRITTEN.  JUNE 1991.
001200 DATE-COMPILED.
001300 SECURITY.      COMMISSION INTERNAL USE ONLY -- NOT FOR RELEASE
001400                 OUTSIDE THE EDP DIVISION.
001500******************************************************************
001600*    PURPOSE
001700*
001800*    READS EVERY TRIP IN THE TRIP STORE -- NO SAMPLE, NO FILTER
001900*    CARD -- AND COUNTS TRIPS PER PICKUP ZONE.  THE MAPPING UNIT
002000*    FEEDS THIS REPORT INTO THEIR OWN ZONE-SHADING PLOT; THIS
002100*    PROGRAM ONLY PRODUCES THE COUNTS, NOT THE PLOT ITSELF.
002200*
002300******************************************************************
002400*    AMENDMENT HISTORY
002500*
002600*      DATE       INIT  REQUEST    DESCRIPTION
002700*      ---------- ----  ---------  -------------------------------
002800*      1991-06-03  MFX  WO-91-064  ORIGINAL PROGRAM.              WO-91-06
002900*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO CHANGE NEEDED. CR-4471
003000*      2000-01-12  JOK  CR-4706    CONFIRMED THE ZONE-COUNT        CR-4706
003100*                                  SEARCH-OR-INSERT TABLE LOGIC    CR-4706
003200*                                  RAN CLEAN OVER THE CENTURY      CR-4706
003300*                                  ROLLOVER.  NO CHANGE.           CR-4706
003400*
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-LOCATION-DIGIT IS "0" THRU "9"
004100     UPSI-0 ON STATUS IS UPSI-0-ON
004200            OFF STATUS IS UPSI-0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT TRIP-STORE ASSIGN TO TRIPSTOR
004800         ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT ZONE-COUNT-RPT ASSIGN TO ZONECNT
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  TRIP-STORE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 122 CHARACTERS.
005900 COPY CPYTMST.
006000
006100 FD  ZONE-COUNT-RPT
006200     LABEL RECORDS ARE STANDARD.
006300 01  ZONE-COUNT-RPT-LINE.
006400     05  ZONE-COUNT-RPT-TEXT     PIC X(26).
006500     05  FILLER                  PIC X(4).
006600
006700 WORKING-STORAGE SECTION.
006800
006900 01  EOF-MANAGER.
007000     05  Trip-Eof-Switch      PIC X VALUE 'N'.
007100         88  FF-TRIP-STORE               VALUE 'Y'.
007200     05  FILLER                  PIC X(3).
007300
007400*    ZONE-COUNT-TABLE -- SEARCH-OR-INSERT BY PICKUP ZONE, EVERY
007500*    TRIP, NO SAMPLING.  260-ODD ZONES TODAY; 300 SLOTS TO SPARE.
007600 01  ZONE-COUNT-TABLE.
007700     05  Zone-Slots-Used      PIC S9(4) COMP VALUE 0.
007800     05  Zone-Entry OCCURS 300 TIMES.
007900         10  Zone-Id          PIC 9(4).
008000         10  Zone-Count       PIC S9(9) COMP VALUE 0.
008100     05  FILLER                  PIC X(4).
008200
008300*    ALTERNATE VIEW OF ONE TABLE ENTRY -- LETS THE HELP DESK TRACE
008400*    (UPSI-0) DUMP A SLOT AS ONE PRINTABLE FIELD INSTEAD OF TWO.
008500 01  ZONE-ENTRY-DUMP-VIEW REDEFINES ZONE-COUNT-TABLE.
008600     05  FILLER                  PIC X(2).
008700     05  Zone-Dump-Slot OCCURS 300 TIMES PIC X(8).
008800
008900 77  Search-Subscript     PIC S9(4) COMP.
009000 77  Found-Switch         PIC X.
009100     88  Zone-Found               VALUE 'Y'.
009200
009300 01  Edit-Area.
009400     05  Edit-Location-Id     PIC 9(4).
009500     05  Edit-Count           PIC Z(8)9.
009600     05  FILLER                  PIC X(4).
009700
009800 PROCEDURE DIVISION.
009900
010000 0000-MAIN-LINE.
010100
010200     OPEN INPUT  TRIP-STORE
010300     OPEN OUTPUT ZONE-COUNT-RPT
010400
010500     PERFORM 2000-ACCUMULATE-ZONE-COUNTS THRU 2000-EXIT
010600         UNTIL FF-TRIP-STORE
010700
010800     PERFORM 3000-WRITE-ZONE-COUNT-REPORT THRU 3000-EXIT
010900
011000     CLOSE TRIP-STORE ZONE-COUNT-RPT
011100
011200     PERFORM 9999-FIN-PGM
011300     .
011400
011500******************************************************************
011600*    STEP 2 -- SEARCH-OR-INSERT BY PICKUP ZONE, EVERY TRIP
011700******************************************************************
011800
011900 2000-ACCUMULATE-ZONE-COUNTS.
012000
012100     READ TRIP-STORE
012200         AT END
012300             SET FF-TRIP-STORE TO TRUE
012400             GO TO 2000-EXIT
012500     END-READ
012600
012700     PERFORM 2100-SEARCH-OR-INSERT-ZONE THRU 2100-EXIT
012800
012900     ADD 1 TO Zone-Count(Search-Subscript)
013000
013100     IF UPSI-0-ON
013200         DISPLAY 'TRACE - ZONE SLOT: '
013300                 Zone-Dump-Slot(Search-Subscript)
013400         IF M-Pu-Location-Id(1:1) IS NOT VALID-LOCATION-DIGIT
013500             DISPLAY 'TRACE - UNUSUAL PICKUP LOCATION ID: '
013600                     M-Pu-Location-Id
013700         END-IF
013800     END-IF
013900     .
014000 2000-EXIT.
014100     EXIT.
014200
014300 2100-SEARCH-OR-INSERT-ZONE.
014400
014500     MOVE 'N' TO Found-Switch
014600
014700     PERFORM 2110-SEARCH-LOOP THRU 2110-EXIT
014800         VARYING Search-Subscript FROM 1 BY 1
014900         UNTIL Search-Subscript > Zone-Slots-Used
015000            OR Zone-Found
015100
015200     IF NOT Zone-Found
015300         ADD 1 TO Zone-Slots-Used
015400         MOVE Zone-Slots-Used TO Search-Subscript
015500         MOVE M-Pu-Location-Id
015600             TO Zone-Id(Search-Subscript)
015700     END-IF
015800     .
015900 2100-EXIT.
016000     EXIT.
016100
016200 2110-SEARCH-LOOP.
016300
016400     IF Zone-Id(Search-Subscript) = M-Pu-Location-Id
016500         MOVE 'Y' TO Found-Switch
016600     END-IF
016700     .
016800 2110-EXIT.
016900     EXIT.
017000
017100******************************************************************
017200*    STEP 3 -- ONE LINE PER ZONE THAT APPEARED
017300******************************************************************
017400
017500 3000-WRITE-ZONE-COUNT-REPORT.
017600
017700     PERFORM 3100-FORMAT-ZONE-COUNT-LINE THRU 3100-EXIT
017800         VARYING Search-Subscript FROM 1 BY 1
017900         UNTIL Search-Subscript > Zone-Slots-Used
018000     .
018100 3000-EXIT.
018200     EXIT.
018300
018400 3100-FORMAT-ZONE-COUNT-LINE.
018500
018600     MOVE Zone-Id(Search-Subscript)   TO Edit-Location-Id
018700     MOVE Zone-Count(Search-Subscript) TO Edit-Count
018800
018900     STRING Edit-Location-Id DELIMITED BY SIZE
019000            ' '                 DELIMITED BY SIZE
019100            Edit-Count       DELIMITED BY SIZE
019200            INTO ZONE-COUNT-RPT-LINE
019300     WRITE ZONE-COUNT-RPT-LINE
019400     .
019500 3100-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900 9999-FIN-PGM.
020000     STOP RUN.
020100******************************************************************
