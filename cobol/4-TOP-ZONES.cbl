000100******************************************************************
000200*                                                                *
000300*    4-TOP-ZONES                                                 *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    4-TOP-ZONES.
000900 AUTHOR.        T MARCHETTI.
001000 INSTALLATION.  METRO TAXI AND LIMOUSINE COMMISSION.
001100 DATE-WRITTEN.  MAY 1991.
001200 DATE-COMPILED.
001300 SECURITY.      COMMISSION INTERNAL USE ONLY -- NOT FOR RELEASE
001400                 OUTSIDE THE EDP DIVISION.
001500******************************************************************
001600*    PURPOSE
001700*
001800*    SAMPLES ONE TRIP IN TEN FROM THE TRIP STORE (RECORD ID A
001900*    MULTIPLE OF TEN), TALLIES COUNT AND FARE BY PICKUP ZONE, AND
002000*    REPORTS THE FIFTEEN BUSIEST ZONES.  THE FIFTEEN ARE HELD BY
002100*    A BOUNDED MIN-HEAP RATHER THAN BY SORTING THE WHOLE SAMPLE --
002200*    ON A BUSY NIGHT THE SAMPLE ITSELF CAN RUN TO SEVERAL THOUSAND
002300*    ZONES-TIMES-DAYS, AND THE DISPATCH OFFICE ONLY EVER WANTS THE
002400*    TOP FIFTEEN.
002500*
002600******************************************************************
002700*    AMENDMENT HISTORY
002800*
002900*      DATE       INIT  REQUEST    DESCRIPTION
003000*      ---------- ----  ---------  -------------------------------
003100*      1991-05-13  TLM  WO-91-064  ORIGINAL PROGRAM -- FULL SORT  WO-91-06
003200*                                  OF THE SAMPLE TABLE.           WO-91-06
003300*      1993-02-22  MFX  WO-93-019  REPLACED THE FULL SORT WITH THEWO-93-01
003400*                                  BOUNDED MIN-HEAP BELOW; THE OLDWO-93-01
003500*                                  SORT WAS TAKING LONGER THAN THEWO-93-01
003600*                                  REST OF THE NIGHTLY RUN PUT    WO-93-01
003700*                                  TOGETHER ONCE THE ZONE MAP GREWWO-93-01
003800*                                  PAST 200 ZONES.                WO-93-01
003900*      1993-11-30  MFX  WO-93-140  ADDED THE FILTER CARD.         WO-93-14
004000*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO CHANGE NEEDED. CR-4471
004100*      2000-01-11  JOK  CR-4704    CONFIRMED THE TOP-K HEAP AND    CR-4704
004200*                                  THE SAMPLE CARD EDIT RAN CLEAN  CR-4704
004300*                                  OVER THE CENTURY ROLLOVER.  NO  CR-4704
004400*                                  CHANGE.                         CR-4704
004500*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS VALID-HOUR-DIGIT IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS UPSI-0-ON
005300            OFF STATUS IS UPSI-0-OFF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT OPTIONAL PARM-CARD ASSIGN TO PARMCARD
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT ZONE-TABLE ASSIGN TO ZONETAB
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS RANDOM
006400         RECORD KEY IS Z-Location-Id.
006500
006600     SELECT TRIP-STORE ASSIGN TO TRIPSTOR
006700         ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT TOP-ZONES-RPT ASSIGN TO TOPZONES
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  PARM-CARD
007600     LABEL RECORDS ARE STANDARD.
007700 COPY CPYPARM.
007800
007900 FD  ZONE-TABLE
008000     LABEL RECORDS ARE STANDARD.
008100 COPY CPYZTAB.
008200
008300 FD  TRIP-STORE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 122 CHARACTERS.
008600 COPY CPYTMST.
008700
008800 FD  TOP-ZONES-RPT
008900     LABEL RECORDS ARE STANDARD.
009000 01  TOP-ZONES-RPT-LINE.
009100     05  TOP-ZONES-RPT-TEXT      PIC X(101).
009200     05  FILLER                  PIC X(4).
009300
009400 WORKING-STORAGE SECTION.
009500
009600 01  EOF-MANAGER.
009700     05  Trip-Eof-Switch      PIC X VALUE 'N'.
009800         88  FF-TRIP-STORE               VALUE 'Y'.
009900     05  FILLER                  PIC X(3).
010000
010100 01  Filter-Area.
010200     05  Filter-Switch        PIC X.
010300         88  Passes-Filter            VALUE 'Y'.
010400     05  FILLER                  PIC X(3).
010500
010600 01  Trip-Borough-Area.
010700     05  Trip-Borough         PIC X(20).
010800     05  FILLER                  PIC X(4).
010900
011000*    ZONE-SAMPLE-TABLE -- SEARCH-OR-INSERT WORK TABLE, ONE SLOT
011100*    PER DISTINCT PICKUP ZONE SEEN IN THE SAMPLE.  THE COMMISSION
011200*    HAS RUN AS MANY AS 260 ZONES; 300 SLOTS LEAVES ROOM.
011300 01  ZONE-SAMPLE-TABLE.
011400     05  Zone-Slots-Used      PIC S9(4) COMP VALUE 0.
011500     05  Zone-Entry OCCURS 300 TIMES
011600                       INDEXED BY Zone-Idx.
011700         10  Zone-Id          PIC 9(4).
011800         10  Zone-Count       PIC S9(9)    COMP VALUE 0.
011900         10  Zone-Fare-Sum    PIC S9(9)V99 VALUE 0.
012000         10  Zone-Name-Out    PIC X(45).
012100         10  Zone-Borough-Out PIC X(20).
012200         10  Zone-Matched     PIC X VALUE 'N'.
012300             88  Zone-Has-Match           VALUE 'Y'.
012400     05  FILLER                  PIC X(4).
012500
012600 01  Search-Work.
012700     05  Search-Subscript     PIC S9(4) COMP.
012800     05  Found-Switch         PIC X.
012900         88  Zone-Found               VALUE 'Y'.
013000     05  FILLER                  PIC X(3).
013100
013200*    TOP-K MIN-HEAP -- K = 15, PARENT COUNT ALWAYS <= CHILD COUNT.
013300 01  TOPK-HEAP-TABLE.
013400     05  Heap-Size            PIC S9(4) COMP VALUE 0.
013500     05  Heap-Entry OCCURS 15 TIMES.
013600         10  Heap-Zone-Id     PIC 9(4).
013700         10  Heap-Count       PIC S9(9) COMP.
013800         10  Heap-Fare-Sum    PIC S9(9)V99.
013900         10  Heap-Name        PIC X(45).
014000         10  Heap-Borough     PIC X(20).
014100     05  FILLER                  PIC X(4).
014200
014300 01  Heap-Work.
014400     05  Heap-Child           PIC S9(4) COMP.
014500     05  Heap-Parent          PIC S9(4) COMP.
014600     05  Heap-Smaller         PIC S9(4) COMP.
014700     05  Sort-Outer           PIC S9(4) COMP.
014800     05  Sort-Sub1            PIC S9(4) COMP.
014900     05  Sort-Sub2            PIC S9(4) COMP.
015000     05  Swap-Zone-Id         PIC 9(4).
015100     05  Swap-Count           PIC S9(9) COMP.
015200     05  Swap-Fare-Sum        PIC S9(9)V99.
015300     05  Swap-Name            PIC X(45).
015400     05  Swap-Borough         PIC X(20).
015500     05  FILLER                  PIC X(4).
015600
015700 01  Report-Work-Area.
015800     05  Rank                 PIC S9(4) COMP.
015900     05  Zone-Avg-Fare        PIC S9(4)V99.
016000     05  FILLER                  PIC X(4).
016100
016200 01  Edit-Area.
016300     05  Edit-Rank            PIC Z9.
016400     05  Edit-Count           PIC Z(8)9.
016500     05  Edit-Fare            PIC ZZZ9.99.
016600     05  FILLER                  PIC X(4).
016700
016800 PROCEDURE DIVISION.
016900
017000 0000-MAIN-LINE.
017100
017200     OPEN INPUT ZONE-TABLE
017300     OPEN INPUT TRIP-STORE
017400     OPEN OUTPUT TOP-ZONES-RPT
017500
017600     PERFORM 1000-READ-FILTER-CARD THRU 1000-EXIT
017700
017800     PERFORM 2000-ACCUMULATE-ZONE-SAMPLE THRU 2000-EXIT
017900         UNTIL FF-TRIP-STORE
018000
018100     PERFORM 3000-ATTACH-ZONE-NAMES THRU 3000-EXIT
018200         VARYING Search-Subscript FROM 1 BY 1
018300         UNTIL Search-Subscript > Zone-Slots-Used
018400
018500     PERFORM 4000-TOPK-SELECT THRU 4000-EXIT
018600         VARYING Search-Subscript FROM 1 BY 1
018700         UNTIL Search-Subscript > Zone-Slots-Used
018800
018900     PERFORM 5000-SORT-AND-WRITE-REPORT THRU 5000-EXIT
019000
019100     CLOSE ZONE-TABLE TRIP-STORE TOP-ZONES-RPT
019200
019300     PERFORM 9999-FIN-PGM
019400     .
019500
019600******************************************************************
019700
019800 1000-READ-FILTER-CARD.
019900
020000     OPEN INPUT PARM-CARD
020100     READ PARM-CARD
020200         AT END
020300             MOVE SPACES TO FILTER-CARD-RECORD
020400     END-READ
020500     CLOSE PARM-CARD
020600
020700     IF UPSI-0-ON AND F-Filter-Hour NOT = SPACES
020800         IF F-Filter-Hour(1:1) IS NOT VALID-HOUR-DIGIT
020900            OR F-Filter-Hour(2:1) IS NOT VALID-HOUR-DIGIT
021000             DISPLAY 'TRACE - FILTER CARD HOUR FIELD IS NOT '
021100                     'ALL DIGITS: ' F-Filter-Hour
021200         END-IF
021300     END-IF
021400     .
021500 1000-EXIT.
021600     EXIT.
021700
021800******************************************************************
021900*    STEP 2 -- 1-IN-10 SAMPLE, SEARCH-OR-INSERT BY PICKUP ZONE
022000******************************************************************
022100
022200 2000-ACCUMULATE-ZONE-SAMPLE.
022300
022400     READ TRIP-STORE
022500         AT END
022600             SET FF-TRIP-STORE TO TRUE
022700             GO TO 2000-EXIT
022800     END-READ
022900
023000     PERFORM 2050-CHECK-SAMPLE THRU 2050-EXIT
023100     IF NOT Zone-Found
023200         GO TO 2000-EXIT
023300     END-IF
023400
023500     PERFORM 2100-RESOLVE-BOROUGH THRU 2100-EXIT
023600     PERFORM 2200-APPLY-FILTERS THRU 2200-EXIT
023700     IF NOT Passes-Filter
023800         GO TO 2000-EXIT
023900     END-IF
024000
024100     PERFORM 2300-SEARCH-OR-INSERT-ZONE THRU 2300-EXIT
024200
024300     ADD 1 TO Zone-Count(Zone-Idx)
024400     ADD M-Fare-Amount TO Zone-Fare-Sum(Zone-Idx)
024500     .
024600 2000-EXIT.
024700     EXIT.
024800
024900*    RECORD ID MODULO 10 -- "Zone-Found" IS REUSED HERE PURELY
025000*    AS A SPARE ON/OFF SWITCH FOR THE SAMPLE TEST; IT IS RESET
025100*    PROPERLY BY 2300 BEFORE THE SEARCH-OR-INSERT RUNS.
025200 2050-CHECK-SAMPLE.
025300
025400     COMPUTE Search-Subscript = M-Record-Id / 10
025500     COMPUTE Search-Subscript = Search-Subscript * 10
025600     IF Search-Subscript = M-Record-Id
025700         MOVE 'Y' TO Found-Switch
025800     ELSE
025900         MOVE 'N' TO Found-Switch
026000     END-IF
026100     .
026200 2050-EXIT.
026300     EXIT.
026400
026500 2100-RESOLVE-BOROUGH.
026600
026700     MOVE M-Pu-Location-Id TO Z-Location-Id
026800     READ ZONE-TABLE
026900         INVALID KEY
027000             MOVE SPACES TO Trip-Borough
027100         NOT INVALID KEY
027200             MOVE Z-Borough TO Trip-Borough
027300     END-READ
027400     .
027500 2100-EXIT.
027600     EXIT.
027700
027800 2200-APPLY-FILTERS.
027900
028000     MOVE 'Y' TO Filter-Switch
028100
028200     IF F-Filter-Borough NOT = SPACES
028300        AND F-Filter-Borough NOT = Trip-Borough
028400             MOVE 'N' TO Filter-Switch
028500     END-IF
028600
028700     IF F-Filter-Time-Of-Day NOT = SPACES
028800        AND F-Filter-Time-Of-Day NOT = M-Time-Of-Day
028900             MOVE 'N' TO Filter-Switch
029000     END-IF
029100
029200     IF F-Filter-Hour NOT = SPACES
029300        AND F-Filter-Hour-N NOT = M-Pickup-Hour
029400             MOVE 'N' TO Filter-Switch
029500     END-IF
029600     .
029700 2200-EXIT.
029800     EXIT.
029900
030000*    SEARCH-OR-INSERT ON PICKUP ZONE, THE SAME LINEAR TECHNIQUE
030100*    THE COMMISSION HAS USED FOR ZONE/BOROUGH ROLL-UPS SINCE
030200*    THE ORIGINAL MEDALLION AUDIT.
030300 2300-SEARCH-OR-INSERT-ZONE.
030400
030500     MOVE 'N' TO Found-Switch
030600     SET Zone-Idx TO 1
030700
030800     PERFORM 2310-SEARCH-LOOP THRU 2310-EXIT
030900         VARYING Zone-Idx FROM 1 BY 1
031000         UNTIL Zone-Idx > Zone-Slots-Used
031100            OR Zone-Found
031200
031300     IF NOT Zone-Found
031400         ADD 1 TO Zone-Slots-Used
031500         SET Zone-Idx TO Zone-Slots-Used
031600         MOVE M-Pu-Location-Id TO Zone-Id(Zone-Idx)
031700     END-IF
031800     .
031900 2300-EXIT.
032000     EXIT.
032100
032200 2310-SEARCH-LOOP.
032300
032400     IF Zone-Id(Zone-Idx) = M-Pu-Location-Id
032500         MOVE 'Y' TO Found-Switch
032600     END-IF
032700     .
032800 2310-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200*    STEP 3 -- ATTACH ZONE NAME/BOROUGH; DROP UNMATCHED ZONES
033300******************************************************************
033400
033500 3000-ATTACH-ZONE-NAMES.
033600
033700     MOVE Zone-Id(Search-Subscript) TO Z-Location-Id
033800     READ ZONE-TABLE
033900         INVALID KEY
034000             MOVE 'N' TO Zone-Matched(Search-Subscript)
034100         NOT INVALID KEY
034200             MOVE 'Y' TO Zone-Matched(Search-Subscript)
034300             MOVE Z-Zone-Name
034400                 TO Zone-Name-Out(Search-Subscript)
034500             MOVE Z-Borough
034600                 TO Zone-Borough-Out(Search-Subscript)
034700     END-READ
034800     .
034900 3000-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300*    STEP 4 -- BOUNDED MIN-HEAP, K = 15 (TOP-K SELECTOR)
035400******************************************************************
035500
035600 4000-TOPK-SELECT.
035700
035800     IF Zone-Has-Match(Search-Subscript)
035900         IF Heap-Size < 15
036000             PERFORM 4100-HEAP-INSERT THRU 4100-EXIT
036100         ELSE
036200             IF Zone-Count(Search-Subscript)
036300                      > Heap-Count(1)
036400                 PERFORM 4300-HEAP-REPLACE-ROOT THRU 4300-EXIT
036500             END-IF
036600         END-IF
036700     END-IF
036800     .
036900 4000-EXIT.
037000     EXIT.
037100
037200 4100-HEAP-INSERT.
037300
037400     ADD 1 TO Heap-Size
037500     MOVE Zone-Id(Search-Subscript)
037600                          TO Heap-Zone-Id(Heap-Size)
037700     MOVE Zone-Count(Search-Subscript)
037800                          TO Heap-Count(Heap-Size)
037900     MOVE Zone-Fare-Sum(Search-Subscript)
038000                          TO Heap-Fare-Sum(Heap-Size)
038100     MOVE Zone-Name-Out(Search-Subscript)
038200                          TO Heap-Name(Heap-Size)
038300     MOVE Zone-Borough-Out(Search-Subscript)
038400                          TO Heap-Borough(Heap-Size)
038500
038600     MOVE Heap-Size TO Heap-Child
038700     PERFORM 4200-SIFT-UP THRU 4200-EXIT
038800     .
038900 4100-EXIT.
039000     EXIT.
039100
039200 4200-SIFT-UP.
039300
039400     PERFORM 4205-SIFT-UP-STEP THRU 4205-EXIT
039500         UNTIL Heap-Child = 1
039600     .
039700 4200-EXIT.
039800     EXIT.
039900
040000 4205-SIFT-UP-STEP.
040100
040200     COMPUTE Heap-Parent = Heap-Child / 2
040300     IF Heap-Count(Heap-Parent)
040400              NOT > Heap-Count(Heap-Child)
040500         MOVE 1 TO Heap-Child
040600     ELSE
040700         MOVE Heap-Child TO Sort-Sub1
040800         MOVE Heap-Parent TO Sort-Sub2
040900         PERFORM 4210-SWAP-HEAP-ENTRIES THRU 4210-EXIT
041000         MOVE Heap-Parent TO Heap-Child
041100     END-IF
041200     .
041300 4205-EXIT.
041400     EXIT.
041500
041600 4210-SWAP-HEAP-ENTRIES.
041700
041800     MOVE Heap-Zone-Id(Sort-Sub1)  TO Swap-Zone-Id
041900     MOVE Heap-Count(Sort-Sub1)    TO Swap-Count
042000     MOVE Heap-Fare-Sum(Sort-Sub1) TO Swap-Fare-Sum
042100     MOVE Heap-Name(Sort-Sub1)     TO Swap-Name
042200     MOVE Heap-Borough(Sort-Sub1)  TO Swap-Borough
042300
042400     MOVE Heap-Zone-Id(Sort-Sub2)
042500                                 TO Heap-Zone-Id(Sort-Sub1)
042600     MOVE Heap-Count(Sort-Sub2)
042700                                 TO Heap-Count(Sort-Sub1)
042800     MOVE Heap-Fare-Sum(Sort-Sub2)
042900                                 TO Heap-Fare-Sum(Sort-Sub1)
043000     MOVE Heap-Name(Sort-Sub2)
043100                                 TO Heap-Name(Sort-Sub1)
043200     MOVE Heap-Borough(Sort-Sub2)
043300                                 TO Heap-Borough(Sort-Sub1)
043400
043500     MOVE Swap-Zone-Id  TO Heap-Zone-Id(Sort-Sub2)
043600     MOVE Swap-Count    TO Heap-Count(Sort-Sub2)
043700     MOVE Swap-Fare-Sum TO Heap-Fare-Sum(Sort-Sub2)
043800     MOVE Swap-Name     TO Heap-Name(Sort-Sub2)
043900     MOVE Swap-Borough  TO Heap-Borough(Sort-Sub2)
044000     .
044100 4210-EXIT.
044200     EXIT.
044300
044400 4300-HEAP-REPLACE-ROOT.
044500
044600     MOVE Zone-Id(Search-Subscript)   TO Heap-Zone-Id(1)
044700     MOVE Zone-Count(Search-Subscript) TO Heap-Count(1)
044800     MOVE Zone-Fare-Sum(Search-Subscript)
044900                                          TO Heap-Fare-Sum(1)
045000     MOVE Zone-Name-Out(Search-Subscript) TO Heap-Name(1)
045100     MOVE Zone-Borough-Out(Search-Subscript)
045200                                          TO Heap-Borough(1)
045300
045400     MOVE 1 TO Heap-Child
045500     PERFORM 4400-SIFT-DOWN THRU 4400-EXIT
045600     .
045700 4300-EXIT.
045800     EXIT.
045900
046000 4400-SIFT-DOWN.
046100
046200     MOVE 'N' TO Found-Switch
046300     PERFORM 4405-SIFT-DOWN-STEP THRU 4405-EXIT
046400         UNTIL Zone-Found
046500     .
046600 4400-EXIT.
046700     EXIT.
046800
046900 4405-SIFT-DOWN-STEP.
047000
047100     MOVE Heap-Child TO Heap-Smaller
047200     COMPUTE Sort-Sub1 = Heap-Child * 2
047300     COMPUTE Sort-Sub2 = (Heap-Child * 2) + 1
047400
047500     IF Sort-Sub1 NOT > Heap-Size
047600        AND Heap-Count(Sort-Sub1)
047700               < Heap-Count(Heap-Smaller)
047800         MOVE Sort-Sub1 TO Heap-Smaller
047900     END-IF
048000
048100     IF Sort-Sub2 NOT > Heap-Size
048200        AND Heap-Count(Sort-Sub2)
048300               < Heap-Count(Heap-Smaller)
048400         MOVE Sort-Sub2 TO Heap-Smaller
048500     END-IF
048600
048700     IF Heap-Smaller = Heap-Child
048800         MOVE 'Y' TO Found-Switch
048900     ELSE
049000         MOVE Heap-Child   TO Sort-Sub1
049100         MOVE Heap-Smaller TO Sort-Sub2
049200         PERFORM 4210-SWAP-HEAP-ENTRIES THRU 4210-EXIT
049300         MOVE Heap-Smaller TO Heap-Child
049400     END-IF
049500     .
049600 4405-EXIT.
049700     EXIT.
049800
049900******************************************************************
050000*    STEP 5 -- DESCENDING EXCHANGE SORT OVER <= 15 ENTRIES, WRITE
050100******************************************************************
050200
050300 5000-SORT-AND-WRITE-REPORT.
050400
050500     PERFORM 5100-EXCHANGE-SORT-HEAP THRU 5100-EXIT
050600
050700     STRING '+----+--------------------------------------------'
050800            DELIMITED BY SIZE
050900            '-+----------------------+------------+----------+'
051000            DELIMITED BY SIZE
051100            INTO TOP-ZONES-RPT-LINE
051200     WRITE TOP-ZONES-RPT-LINE
051300
051400     STRING '| RK | ZONE-NAME                                  '
051500            DELIMITED BY SIZE
051600            '   | BOROUGH              | TRIP-COUNT | AVG-FARE |'
051700            DELIMITED BY SIZE
051800            INTO TOP-ZONES-RPT-LINE
051900     WRITE TOP-ZONES-RPT-LINE
052000
052100     STRING '+----+--------------------------------------------'
052200            DELIMITED BY SIZE
052300            '-+----------------------+------------+----------+'
052400            DELIMITED BY SIZE
052500            INTO TOP-ZONES-RPT-LINE
052600     WRITE TOP-ZONES-RPT-LINE
052700
052800     PERFORM 5200-FORMAT-ZONE-LINE THRU 5200-EXIT
052900         VARYING Rank FROM 1 BY 1
053000         UNTIL Rank > Heap-Size
053100
053200     STRING '+----+--------------------------------------------'
053300            DELIMITED BY SIZE
053400            '-+----------------------+------------+----------+'
053500            DELIMITED BY SIZE
053600            INTO TOP-ZONES-RPT-LINE
053700     WRITE TOP-ZONES-RPT-LINE
053800     .
053900 5000-EXIT.
054000     EXIT.
054100
054200*    A SIMPLE EXCHANGE SORT IS ACCEPTABLE HERE -- THE HEAP NEVER
054300*    HOLDS MORE THAN 15 ENTRIES.  THE FULL SAMPLE IS NEVER SORTED.
054400*    BUBBLE-STYLE EXCHANGE PASS -- ACCEPTABLE SINCE K IS NEVER
054500*    MORE THAN FIFTEEN ENTRIES; THE FULL SAMPLE IS NEVER SORTED.
054600 5100-EXCHANGE-SORT-HEAP.
054700
054800     PERFORM 5110-SORT-OUTER-PASS THRU 5110-EXIT
054900         VARYING Sort-Outer FROM 1 BY 1
055000         UNTIL Sort-Outer > Heap-Size
055100     .
055200 5100-EXIT.
055300     EXIT.
055400
055500 5110-SORT-OUTER-PASS.
055600
055700     PERFORM 5120-SORT-INNER-STEP THRU 5120-EXIT
055800         VARYING Sort-Sub1 FROM 1 BY 1
055900         UNTIL Sort-Sub1 > Heap-Size - Sort-Outer
056000     .
056100 5110-EXIT.
056200     EXIT.
056300
056400 5120-SORT-INNER-STEP.
056500
056600     IF Heap-Count(Sort-Sub1)
056700            < Heap-Count(Sort-Sub1 + 1)
056800         COMPUTE Sort-Sub2 = Sort-Sub1 + 1
056900         PERFORM 4210-SWAP-HEAP-ENTRIES THRU 4210-EXIT
057000     END-IF
057100     .
057200 5120-EXIT.
057300     EXIT.
057400
057500 5200-FORMAT-ZONE-LINE.
057600
057700     COMPUTE Zone-Avg-Fare ROUNDED =
057800         Heap-Fare-Sum(Rank) / Heap-Count(Rank)
057900
058000     MOVE Rank TO Edit-Rank
058100     MOVE Heap-Count(Rank) TO Edit-Count
058200     MOVE Zone-Avg-Fare TO Edit-Fare
058300
058400     STRING '| ' DELIMITED BY SIZE
058500            Edit-Rank             DELIMITED BY SIZE
058600            ' | '                    DELIMITED BY SIZE
058700            Heap-Name(Rank)    DELIMITED BY SIZE
058800            ' | '                    DELIMITED BY SIZE
058900            Heap-Borough(Rank) DELIMITED BY SIZE
059000            ' | '                    DELIMITED BY SIZE
059100            Edit-Count            DELIMITED BY SIZE
059200            ' | '                    DELIMITED BY SIZE
059300            Edit-Fare             DELIMITED BY SIZE
059400            ' |'                     DELIMITED BY SIZE
059500            INTO TOP-ZONES-RPT-LINE
059600     WRITE TOP-ZONES-RPT-LINE
059700     .
059800 5200-EXIT.
059900     EXIT.
060000
060100******************************************************************
060200 9999-FIN-PGM.
060300     STOP RUN.
060400******************************************************************
