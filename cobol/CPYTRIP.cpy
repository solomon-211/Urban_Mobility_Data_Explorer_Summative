000100******************************************************************
000200*    CPYTRIP  --  RAW TRIP TRANSACTION RECORD (NIGHTLY FEED)
000300*    Metro Taxi & Limousine Commission -- EDP Division
000400*    One card per trip as handed over by the meter-vendor feed.
000500*    A blank timestamp, a zero location id or a space-filled
000600*    numeric field all mean "not reported by the meter" -- see
000700*    1-CLEAN-TRIPS paragraph 2200-CHECK-MISSING-FIELDS.
000800******************************************************************
000900*    AMENDMENT HISTORY
001000*
001100*      DATE       INIT  REQUEST    DESCRIPTION
001200*      ---------- ----  ---------  -------------------------------
001300*      1988-11-02  RDV  WO-88-231  ORIGINAL LAYOUT.               WO-88-23
001400*      1991-04-19  RDV  WO-91-064  ADDED THE PICKUP AND DROPOFF   WO-91-06
001500*                                  DATETIME-PARTS REDEFINES BELOW WO-91-06
001600*                                  FOR THE DURATION ARITHMETIC IN WO-91-06
001700*                                  1-CLEAN-TRIPS.                 WO-91-06
001800*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- CONFIRMED         CR-4471
001900*                                  T-PICKUP-DATETIME AND           CR-4471
002000*                                  T-DROPOFF-DATETIME CARRY A FULL CR-4471
002100*                                  FOUR-DIGIT YEAR; NO CHANGE.     CR-4471
002200*      2000-01-10  JOK  CR-4701    CONFIRMED THIS RECORD RAN CLEAN CR-4701
002300*                                  OVER THE CENTURY ROLLOVER; NO   CR-4701
002400*                                  CHANGE.                         CR-4701
002500*
002600******************************************************************
002700 01  RAW-TRIP-RECORD.
002800     05  T-Dup-Key-Fields.
002900*        EVERY RAW FIELD ON THE CARD, GROUPED SO 1-CLEAN-TRIPS
003000*        CAN MOVE THE LOT IN ONE SHOT WHEN IT BUILDS THE
003100*        DUPLICATE-CHECK KEY (PARAGRAPH 2100-CHECK-DUPLICATE).
003200         10  T-Pickup-Datetime       PIC X(19).
003300         10  T-Pickup-Datetime-Parts REDEFINES T-Pickup-Datetime.
003400*            ALTERNATE VIEW -- BROKEN OUT FOR THE DURATION AND
003500*            WEEKEND-FLAG ARITHMETIC IN 1-CLEAN-TRIPS.
003600             15  T-Pu-Year           PIC X(4).
003700             15  FILLER              PIC X.
003800             15  T-Pu-Month          PIC X(2).
003900             15  FILLER              PIC X.
004000             15  T-Pu-Day            PIC X(2).
004100             15  FILLER              PIC X.
004200             15  T-Pu-Hour           PIC X(2).
004300             15  FILLER              PIC X.
004400             15  T-Pu-Minute         PIC X(2).
004500             15  FILLER              PIC X.
004600             15  T-Pu-Second         PIC X(2).
004700         10  T-Dropoff-Datetime      PIC X(19).
004800         10  T-Dropoff-Datetime-Parts
004900                 REDEFINES T-Dropoff-Datetime.
005000*            ALTERNATE VIEW -- SAME PURPOSE AS THE PICKUP VIEW.
005100             15  T-Do-Year           PIC X(4).
005200             15  FILLER              PIC X.
005300             15  T-Do-Month          PIC X(2).
005400             15  FILLER              PIC X.
005500             15  T-Do-Day            PIC X(2).
005600             15  FILLER              PIC X.
005700             15  T-Do-Hour           PIC X(2).
005800             15  FILLER              PIC X.
005900             15  T-Do-Minute         PIC X(2).
006000             15  FILLER              PIC X.
006100             15  T-Do-Second         PIC X(2).
006200         10  T-Passenger-Count       PIC 9(2).
006300         10  T-Trip-Distance         PIC S9(3)V99.
006400         10  T-Pu-Location-Id        PIC 9(4).
006500         10  T-Do-Location-Id        PIC 9(4).
006600         10  T-Fare-Amount           PIC S9(4)V99.
006700         10  T-Tip-Amount            PIC S9(4)V99.
006800         10  T-Total-Amount          PIC S9(5)V99.
006900         10  T-Payment-Type          PIC 9(1).
007000     05  FILLER                      PIC X(17).
