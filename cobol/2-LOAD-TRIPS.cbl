000100******************************************************************
000200*                                                                *
000300*    2-LOAD-TRIPS                                                *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    2-LOAD-TRIPS.
000900 AUTHOR.        R DELVECCHIO.
001000 INSTALLATION.  METRO TAXI AND LIMOUSINE COMMISSION.
001100 DATE-WRITTEN.  APRIL 1991.
001200 DATE-COMPILED.
001300 SECURITY.      COMMISSION INTERNAL USE ONLY -- NOT FOR RELEASE
001400                 OUTSIDE THE EDP DIVISION.
001500******************************************************************
001600*    PURPOSE
001700*
001800*    SECOND STEP OF THE NIGHTLY RUN.  REBUILDS THE ZONE-TABLE
001900*    INDEXED MASTER FROM THE ZONE LOOKUP CARD FILE, THEN PROJECTS
002000*    EVERY RECORD ON CLEANTRP (WRITTEN BY 1-CLEAN-TRIPS) INTO THE
002100*    TRIP-STORE FILE, STAMPING A SEQUENTIAL RECORD ID AS IT GOES.
002200*    EVERY INSIGHT PROGRAM DOWNSTREAM OF THIS ONE READS TRIPSTOR
002300*    AND ZONETAB ONLY -- NONE OF THEM TOUCH CLEANTRP OR ZONES.
002400*
002500******************************************************************
002600*    AMENDMENT HISTORY
002700*
002800*      DATE       INIT  REQUEST    DESCRIPTION
002900*      ---------- ----  ---------  -------------------------------
003000*      1991-04-22  RDV  WO-91-064  ORIGINAL PROGRAM.              WO-91-06
003100*      1994-02-08  MFX  WO-94-011  ADDED THE PROGRESS DISPLAY     WO-94-01
003200*                                  EVERY 50,000 RECORDS -- SO     WO-94-01
003300*                                  OPERATORS CALLING THE HELP     WO-94-01
003400*                                  DESK ON BUSY NIGHTS WOULD SEE  WO-94-01
003500*                                  THE JOB WAS STILL RUNNING.     WO-94-01
003600*      1996-09-05  TLM  CR-2210    NO CHANGE TO THIS PROGRAM;      CR-2210
003700*                                  ENTRY KEPT SO THE HISTORY       CR-2210
003800*                                  LINES UP WITH THE CPYCTRP       CR-2210
003900*                                  LAYOUT CHANGE BELOW.            CR-2210
004000*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO CHANGE NEEDED. CR-4471
004100*      1999-03-01  JOK  CR-4602    ADDED THE UPSI-0 TRACE SWITCH.  CR-4602
004200*      2000-01-10  JOK  CR-4702    CONFIRMED THE RECORD-ID COUNTER CR-4702
004300*                                  AND ZONE-TABLE REBUILD RAN      CR-4702
004400*                                  CLEAN OVER THE CENTURY          CR-4702
004500*                                  ROLLOVER.  NO CHANGE.           CR-4702
004600*
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS VALID-PAYMENT-DIGIT IS "1" THRU "6"
005300     UPSI-0 ON STATUS IS UPSI-0-ON
005400            OFF STATUS IS UPSI-0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT ZONE-LOOKUP ASSIGN TO ZONES
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT ZONE-TABLE ASSIGN TO ZONETAB
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS SEQUENTIAL
006500         RECORD KEY IS Z-Location-Id.
006600
006700     SELECT CLEAN-TRIPS ASSIGN TO CLEANTRP
006800         ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT TRIP-STORE ASSIGN TO TRIPSTOR
007100         ORGANIZATION IS SEQUENTIAL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  ZONE-LOOKUP
007700     LABEL RECORDS ARE STANDARD.
007800 COPY CPYZONE.
007900
008000 FD  ZONE-TABLE
008100     LABEL RECORDS ARE STANDARD.
008200 COPY CPYZTAB.
008300
008400 FD  CLEAN-TRIPS
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 120 CHARACTERS.
008700 COPY CPYCTRP.
008800
008900 FD  TRIP-STORE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 122 CHARACTERS.
009200 COPY CPYTMST.
009300
009400 WORKING-STORAGE SECTION.
009500
009600 01  EOF-MANAGER.
009700     05  Zone-Eof-Switch      PIC X VALUE 'N'.
009800         88  FF-ZONE-LOOKUP              VALUE 'Y'.
009900     05  Clean-Eof-Switch     PIC X VALUE 'N'.
010000         88  FF-CLEAN-TRIPS              VALUE 'Y'.
010100     05  FILLER                  PIC X(2).
010200
010300 77  Next-Record-Id       PIC 9(9) COMP VALUE 0.
010400 77  Records-Loaded       PIC S9(9) COMP VALUE 0.
010500 77  Progress-Threshold   PIC S9(9) COMP VALUE 50000.
010600 77  Progress-Work        PIC S9(9) COMP.
010700
010800 PROCEDURE DIVISION.
010900
011000 0000-MAIN-LINE.
011100
011200     OPEN INPUT  ZONE-LOOKUP
011300     OPEN OUTPUT ZONE-TABLE
011400
011500     PERFORM 1000-LOAD-ZONE-TABLE THRU 1000-EXIT
011600         UNTIL FF-ZONE-LOOKUP
011700
011800     CLOSE ZONE-LOOKUP ZONE-TABLE
011900
012000     OPEN INPUT  CLEAN-TRIPS
012100     OPEN OUTPUT TRIP-STORE
012200
012300     PERFORM 2000-LOAD-TRIP-STORE THRU 2000-EXIT
012400         UNTIL FF-CLEAN-TRIPS
012500
012600     CLOSE CLEAN-TRIPS TRIP-STORE
012700
012800     DISPLAY 'LOADER - TOTAL TRIPS LOADED: ' Records-Loaded
012900
013000     PERFORM 9999-FIN-PGM
013100     .
013200
013300******************************************************************
013400*    STEP 1 -- REBUILD THE ZONE-TABLE INDEXED MASTER
013500******************************************************************
013600
013700 1000-LOAD-ZONE-TABLE.
013800
013900     READ ZONE-LOOKUP
014000         AT END
014100             SET FF-ZONE-LOOKUP TO TRUE
014200             GO TO 1000-EXIT
014300     END-READ
014400
014500     MOVE Z-Location-Id  OF ZONE-LOOKUP-RECORD
014600                          TO Z-Location-Id  OF ZONE-TABLE-RECORD
014700     MOVE Z-Borough      OF ZONE-LOOKUP-RECORD
014800                          TO Z-Borough      OF ZONE-TABLE-RECORD
014900     MOVE Z-Zone-Name    OF ZONE-LOOKUP-RECORD
015000                          TO Z-Zone-Name    OF ZONE-TABLE-RECORD
015100     MOVE Z-Service-Zone OF ZONE-LOOKUP-RECORD
015200                          TO Z-Service-Zone OF ZONE-TABLE-RECORD
015300
015400     WRITE ZONE-TABLE-RECORD
015500         INVALID KEY
015600             DISPLAY 'LOADER - DUPLICATE ZONE ID IGNORED: '
015700                     Z-Location-Id OF ZONE-TABLE-RECORD
015800     END-WRITE
015900     .
016000 1000-EXIT.
016100     EXIT.
016200
016300******************************************************************
016400*    STEP 2 -- PROJECT CLEANTRP INTO THE TRIP-STORE MASTER
016500******************************************************************
016600
016700 2000-LOAD-TRIP-STORE.
016800
016900     READ CLEAN-TRIPS
017000         AT END
017100             SET FF-CLEAN-TRIPS TO TRUE
017200             GO TO 2000-EXIT
017300     END-READ
017400
017500     ADD 1 TO Next-Record-Id
017600     ADD 1 TO Records-Loaded
017700
017800     MOVE Next-Record-Id      TO M-Record-Id
017900     MOVE K-Pickup-Datetime      TO M-Pickup-Datetime
018000     MOVE K-Dropoff-Datetime     TO M-Dropoff-Datetime
018100     MOVE K-Passenger-Count      TO M-Passenger-Count
018200     MOVE K-Trip-Distance        TO M-Trip-Distance
018300     MOVE K-Pu-Location-Id       TO M-Pu-Location-Id
018400     MOVE K-Do-Location-Id       TO M-Do-Location-Id
018500     MOVE K-Fare-Amount          TO M-Fare-Amount
018600     MOVE K-Tip-Amount           TO M-Tip-Amount
018700     MOVE K-Total-Amount         TO M-Total-Amount
018800     MOVE K-Payment-Type         TO M-Payment-Type
018900     MOVE K-Trip-Duration-Minutes TO M-Trip-Duration-Minutes
019000     MOVE K-Speed-Mph            TO M-Speed-Mph
019100     MOVE K-Fare-Per-Mile        TO M-Fare-Per-Mile
019200     MOVE K-Pickup-Hour          TO M-Pickup-Hour
019300     MOVE K-Time-Of-Day          TO M-Time-Of-Day
019400     MOVE K-Is-Weekend           TO M-Is-Weekend
019500
019600     WRITE TRIP-STORE-RECORD
019700
019800     IF UPSI-0-ON
019900         DISPLAY 'TRACE - LOADED: ' M-Whole-Record
020000     END-IF
020100
020200     COMPUTE Progress-Work =
020300         Records-Loaded / Progress-Threshold
020400     COMPUTE Progress-Work =
020500         Progress-Work * Progress-Threshold
020600     IF Progress-Work = Records-Loaded
020700         DISPLAY 'LOADER - PROGRESS: ' Records-Loaded
020800                 ' TRIPS LOADED SO FAR'
020900     END-IF
021000     .
021100 2000-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500 9999-FIN-PGM.
021600     STOP RUN.
021700******************************************************************
