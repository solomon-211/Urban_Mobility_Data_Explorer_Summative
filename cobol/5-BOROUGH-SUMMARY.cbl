000100******************************************************************
000200*                                                                *
000300*    5-BOROUGH-SUMMARY                                           *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    5-BOROUGH-SUMMARY.
000900 AUTHOR.        T MARCHETTI.
001000 INSTALLATION.  METRO TAXI AND LIMOUSINE COMMISSION.
001100 DATE-WRITTEN.  MAY 1991.
001200 DATE-COMPILED.
001300 SECURITY.      COMMISSION INTERNAL USE ONLY -- NOT FOR RELEASE
001400                 OUTSIDE THE EDP DIVISION.
001500******************************************************************
001600*    PURPOSE
001700*
001800*    SAME 1-IN-10 SAMPLE AND FILTER CARD AS 4-TOP-ZONES, ROLLED UP
001900*    BY BOROUGH INSTEAD OF BY ZONE.  ESTIMATES EACH BOROUGH'S
002000*    TOTAL TRIP VOLUME BY MULTIPLYING THE SAMPLED COUNT BY TEN;
002100*    THE AVERAGES ARE NOT EXTRAPOLATED, JUST CARRIED STRAIGHT
002200*    FROM THE SAMPLE.
002300*
002400******************************************************************
002500*    AMENDMENT HISTORY
002600*
002700*      DATE       INIT  REQUEST    DESCRIPTION
002800*      ---------- ----  ---------  -------------------------------
002900*      1991-05-20  TLM  WO-91-064  ORIGINAL PROGRAM.              WO-91-06
003000*      1993-11-30  MFX  WO-93-140  ADDED THE FILTER CARD.         WO-93-14
003100*      1996-09-05  TLM  CR-2210    SPLIT THE SERVICE-ZONE CODE     CR-2210
003200*                                  OUT OF THE ZONE TABLE'S FIELD   CR-2210
003300*                                  (SEE CPYZTAB); NO CHANGE TO     CR-2210
003400*                                  THIS PROGRAM'S OWN LOGIC.       CR-2210
003500*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO CHANGE NEEDED. CR-4471
003600*      2000-01-11  JOK  CR-4705    CONFIRMED THE BOROUGH CONTROL   CR-4705
003700*                                  BREAK RAN CLEAN OVER THE        CR-4705
003800*                                  CENTURY ROLLOVER.  NO CHANGE.   CR-4705
003900*
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-HOUR-DIGIT IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS UPSI-0-ON
004700            OFF STATUS IS UPSI-0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT OPTIONAL PARM-CARD ASSIGN TO PARMCARD
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT ZONE-TABLE ASSIGN TO ZONETAB
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS RANDOM
005800         RECORD KEY IS Z-Location-Id.
005900
006000     SELECT TRIP-STORE ASSIGN TO TRIPSTOR
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT BOROUGH-RPT ASSIGN TO BOROSUM
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  PARM-CARD
007000     LABEL RECORDS ARE STANDARD.
007100 COPY CPYPARM.
007200
007300 FD  ZONE-TABLE
007400     LABEL RECORDS ARE STANDARD.
007500 COPY CPYZTAB.
007600
007700 FD  TRIP-STORE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 122 CHARACTERS.
008000 COPY CPYTMST.
008100
008200 FD  BOROUGH-RPT
008300     LABEL RECORDS ARE STANDARD.
008400 01  BOROUGH-RPT-LINE.
008500     05  BOROUGH-RPT-TEXT        PIC X(96).
008600     05  FILLER                  PIC X(4).
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  EOF-MANAGER.
009100     05  Trip-Eof-Switch      PIC X VALUE 'N'.
009200         88  FF-TRIP-STORE               VALUE 'Y'.
009300     05  FILLER                  PIC X(3).
009400
009500 01  Filter-Area.
009600     05  Filter-Switch        PIC X.
009700         88  Passes-Filter            VALUE 'Y'.
009800     05  FILLER                  PIC X(3).
009900
010000 01  Trip-Borough-Area.
010100     05  Trip-Borough         PIC X(20).
010200     05  FILLER                  PIC X(4).
010300
010400*    BOROUGH-SAMPLE-TABLE -- SEARCH-OR-INSERT BY BOROUGH NAME.
010500*    THE COMMISSION RECOGNIZES SIX BOROUGH/SERVICE VALUES TODAY;
010600*    TWENTY SLOTS LEAVES ROOM FOR A NEW ONE WITHOUT A RECOMPILE.
010700 01  BOROUGH-SAMPLE-TABLE.
010800     05  Borough-Slots-Used   PIC S9(4) COMP VALUE 0.
010900     05  Borough-Entry OCCURS 20 TIMES.
011000         10  Borough-Name     PIC X(20).
011100         10  Borough-Count    PIC S9(9)    COMP VALUE 0.
011200         10  Borough-Distance-Sum PIC S9(9)V99 VALUE 0.
011300         10  Borough-Fare-Sum PIC S9(9)V99 VALUE 0.
011400         10  Borough-Duration-Sum PIC S9(9)V99 VALUE 0.
011500     05  FILLER                  PIC X(4).
011600
011700 01  Search-Work.
011800     05  Search-Subscript     PIC S9(4) COMP.
011900     05  Found-Switch         PIC X.
012000         88  Sample-Hit               VALUE 'Y'.
012100         88  Borough-Found            VALUE 'Y'.
012200     05  FILLER                  PIC X(3).
012300
012400 01  Report-Work-Area.
012500     05  Total-Trips-Estimate PIC S9(9) COMP.
012600     05  Avg-Distance         PIC S9(3)V99.
012700     05  Avg-Fare             PIC S9(4)V99.
012800     05  Avg-Duration         PIC S9(3)V99.
012900     05  Lines-Written        PIC S9(9) COMP VALUE 0.
013000     05  FILLER                  PIC X(4).
013100
013200 01  Edit-Area.
013300     05  Edit-Total-Trips     PIC Z(8)9.
013400     05  Edit-Distance        PIC ZZ9.99.
013500     05  Edit-Fare            PIC ZZZ9.99.
013600     05  Edit-Duration        PIC ZZ9.99.
013700     05  FILLER                  PIC X(4).
013800
013900 PROCEDURE DIVISION.
014000
014100 0000-MAIN-LINE.
014200
014300     OPEN INPUT ZONE-TABLE
014400     OPEN INPUT TRIP-STORE
014500     OPEN OUTPUT BOROUGH-RPT
014600
014700     PERFORM 1000-READ-FILTER-CARD THRU 1000-EXIT
014800
014900     PERFORM 2000-ACCUMULATE-BOROUGH-SAMPLE THRU 2000-EXIT
015000         UNTIL FF-TRIP-STORE
015100
015200     PERFORM 3000-WRITE-BOROUGH-REPORT THRU 3000-EXIT
015300
015400     CLOSE ZONE-TABLE TRIP-STORE BOROUGH-RPT
015500
015600     PERFORM 9999-FIN-PGM
015700     .
015800
015900******************************************************************
016000
016100 1000-READ-FILTER-CARD.
016200
016300     OPEN INPUT PARM-CARD
016400     READ PARM-CARD
016500         AT END
016600             MOVE SPACES TO FILTER-CARD-RECORD
016700     END-READ
016800     CLOSE PARM-CARD
016900
017000     IF UPSI-0-ON AND F-Filter-Hour NOT = SPACES
017100         IF F-Filter-Hour(1:1) IS NOT VALID-HOUR-DIGIT
017200            OR F-Filter-Hour(2:1) IS NOT VALID-HOUR-DIGIT
017300             DISPLAY 'TRACE - FILTER CARD HOUR FIELD IS NOT '
017400                     'ALL DIGITS: ' F-Filter-Hour
017500         END-IF
017600     END-IF
017700     .
017800 1000-EXIT.
017900     EXIT.
018000
018100******************************************************************
018200*    STEP 2 -- 1-IN-10 SAMPLE, SEARCH-OR-INSERT BY BOROUGH
018300******************************************************************
018400
018500 2000-ACCUMULATE-BOROUGH-SAMPLE.
018600
018700     READ TRIP-STORE
018800         AT END
018900             SET FF-TRIP-STORE TO TRUE
019000             GO TO 2000-EXIT
019100     END-READ
019200
019300     PERFORM 2050-CHECK-SAMPLE THRU 2050-EXIT
019400     IF NOT Sample-Hit
019500         GO TO 2000-EXIT
019600     END-IF
019700
019800     PERFORM 2100-RESOLVE-BOROUGH THRU 2100-EXIT
019900     IF Trip-Borough = SPACES
020000         GO TO 2000-EXIT
020100     END-IF
020200
020300     PERFORM 2200-APPLY-FILTERS THRU 2200-EXIT
020400     IF NOT Passes-Filter
020500         GO TO 2000-EXIT
020600     END-IF
020700
020800     PERFORM 2300-SEARCH-OR-INSERT-BOROUGH THRU 2300-EXIT
020900
021000     ADD 1 TO Borough-Count(Search-Subscript)
021100     ADD M-Trip-Distance
021200         TO Borough-Distance-Sum(Search-Subscript)
021300     ADD M-Fare-Amount
021400         TO Borough-Fare-Sum(Search-Subscript)
021500     ADD M-Trip-Duration-Minutes
021600         TO Borough-Duration-Sum(Search-Subscript)
021700     .
021800 2000-EXIT.
021900     EXIT.
022000
022100 2050-CHECK-SAMPLE.
022200
022300     COMPUTE Search-Subscript = M-Record-Id / 10
022400     COMPUTE Search-Subscript = Search-Subscript * 10
022500     IF Search-Subscript = M-Record-Id
022600         MOVE 'Y' TO Found-Switch
022700     ELSE
022800         MOVE 'N' TO Found-Switch
022900     END-IF
023000     .
023100 2050-EXIT.
023200     EXIT.
023300
023400 2100-RESOLVE-BOROUGH.
023500
023600     MOVE M-Pu-Location-Id TO Z-Location-Id
023700     READ ZONE-TABLE
023800         INVALID KEY
023900             MOVE SPACES TO Trip-Borough
024000         NOT INVALID KEY
024100             MOVE Z-Borough TO Trip-Borough
024200     END-READ
024300     .
024400 2100-EXIT.
024500     EXIT.
024600
024700 2200-APPLY-FILTERS.
024800
024900     MOVE 'Y' TO Filter-Switch
025000
025100     IF F-Filter-Borough NOT = SPACES
025200        AND F-Filter-Borough NOT = Trip-Borough
025300             MOVE 'N' TO Filter-Switch
025400     END-IF
025500
025600     IF F-Filter-Time-Of-Day NOT = SPACES
025700        AND F-Filter-Time-Of-Day NOT = M-Time-Of-Day
025800             MOVE 'N' TO Filter-Switch
025900     END-IF
026000
026100     IF F-Filter-Hour NOT = SPACES
026200        AND F-Filter-Hour-N NOT = M-Pickup-Hour
026300             MOVE 'N' TO Filter-Switch
026400     END-IF
026500     .
026600 2200-EXIT.
026700     EXIT.
026800
026900*    SEARCH-OR-INSERT ON BOROUGH NAME.
027000 2300-SEARCH-OR-INSERT-BOROUGH.
027100
027200     MOVE 'N' TO Found-Switch
027300
027400     PERFORM 2310-SEARCH-LOOP THRU 2310-EXIT
027500         VARYING Search-Subscript FROM 1 BY 1
027600         UNTIL Search-Subscript > Borough-Slots-Used
027700            OR Borough-Found
027800
027900     IF NOT Borough-Found
028000         ADD 1 TO Borough-Slots-Used
028100         MOVE Borough-Slots-Used TO Search-Subscript
028200         MOVE Trip-Borough
028300             TO Borough-Name(Search-Subscript)
028400     END-IF
028500     .
028600 2300-EXIT.
028700     EXIT.
028800
028900 2310-SEARCH-LOOP.
029000
029100     IF Borough-Name(Search-Subscript) = Trip-Borough
029200         MOVE 'Y' TO Found-Switch
029300     END-IF
029400     .
029500 2310-EXIT.
029600     EXIT.
029700
029800******************************************************************
029900*    STEP 3 -- WRITE ONE LINE PER BOROUGH
030000******************************************************************
030100
030200 3000-WRITE-BOROUGH-REPORT.
030300
030400     STRING '+----------------------+------------+'
030500            DELIMITED BY SIZE
030600            '----------+----------+--------------+'
030700            DELIMITED BY SIZE
030800            INTO BOROUGH-RPT-LINE
030900     WRITE BOROUGH-RPT-LINE
031000
031100     STRING '| BOROUGH              | TOTAL-TRIPS|'
031200            DELIMITED BY SIZE
031300            ' AVG-DIST | AVG-FARE | AVG-DURATION |'
031400            DELIMITED BY SIZE
031500            INTO BOROUGH-RPT-LINE
031600     WRITE BOROUGH-RPT-LINE
031700
031800     STRING '+----------------------+------------+'
031900            DELIMITED BY SIZE
032000            '----------+----------+--------------+'
032100            DELIMITED BY SIZE
032200            INTO BOROUGH-RPT-LINE
032300     WRITE BOROUGH-RPT-LINE
032400
032500     PERFORM 3100-FORMAT-BOROUGH-LINE THRU 3100-EXIT
032600         VARYING Search-Subscript FROM 1 BY 1
032700         UNTIL Search-Subscript > Borough-Slots-Used
032800
032900     STRING '+----------------------+------------+'
033000            DELIMITED BY SIZE
033100            '----------+----------+--------------+'
033200            DELIMITED BY SIZE
033300            INTO BOROUGH-RPT-LINE
033400     WRITE BOROUGH-RPT-LINE
033500     .
033600 3000-EXIT.
033700     EXIT.
033800
033900 3100-FORMAT-BOROUGH-LINE.
034000
034100     COMPUTE Total-Trips-Estimate =
034200         Borough-Count(Search-Subscript) * 10
034300
034400     COMPUTE Avg-Distance ROUNDED =
034500         Borough-Distance-Sum(Search-Subscript)
034600         / Borough-Count(Search-Subscript)
034700
034800     COMPUTE Avg-Fare ROUNDED =
034900         Borough-Fare-Sum(Search-Subscript)
035000         / Borough-Count(Search-Subscript)
035100
035200     COMPUTE Avg-Duration ROUNDED =
035300         Borough-Duration-Sum(Search-Subscript)
035400         / Borough-Count(Search-Subscript)
035500
035600     MOVE Total-Trips-Estimate TO Edit-Total-Trips
035700     MOVE Avg-Distance         TO Edit-Distance
035800     MOVE Avg-Fare             TO Edit-Fare
035900     MOVE Avg-Duration         TO Edit-Duration
036000
036100     STRING '| ' DELIMITED BY SIZE
036200            Borough-Name(Search-Subscript) DELIMITED BY SIZE
036300            ' | '                DELIMITED BY SIZE
036400            Edit-Total-Trips  DELIMITED BY SIZE
036500            ' | '                DELIMITED BY SIZE
036600            Edit-Distance     DELIMITED BY SIZE
036700            ' | '                DELIMITED BY SIZE
036800            Edit-Fare         DELIMITED BY SIZE
036900            ' | '                DELIMITED BY SIZE
037000            Edit-Duration     DELIMITED BY SIZE
037100            ' |'                 DELIMITED BY SIZE
037200            INTO BOROUGH-RPT-LINE
037300     WRITE BOROUGH-RPT-LINE
037400     ADD 1 TO Lines-Written
037500     .
037600 3100-EXIT.
037700     EXIT.
037800
037900******************************************************************
038000 9999-FIN-PGM.
038100     STOP RUN.
038200******************************************************************
