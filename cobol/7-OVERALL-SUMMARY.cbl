000100******************************************************************
000200*                                                                *
000300*    7-OVERALL-SUMMARY                                           *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    7-OVERALL-SUMMARY.
000900 AUTHOR.        M FEXWORTH.
001000 INSTALLATION.  METRO TAXI AND LIMOUSINE COMMISSION.
001100 DATE-WRITTEN.  JUNE 1991.
001200 DATE-COMPILED.
001300 SECURITY.      COMMISSION INTERNAL USE ONLY -- NOT FOR RELEASE
001400                 OUTSIDE THE EDP DIVISION.
001500******************************************************************
001600*    PURPOSE
001700*
001800*    LAST STEP OF THE NIGHTLY RUN.  READS EVERY TRIP IN THE TRIP
001900*    STORE AND PRODUCES ONE LINE OF GRAND TOTALS -- COUNT, AND
002000*    AVERAGE FARE, DISTANCE AND SPEED -- FOR THE COMMISSIONER'S
002100*    MORNING BRIEFING PACKAGE.
002200*
002300******************************************************************
002400*    AMENDMENT HISTORY
002500*
002600*      DATE       INIT  REQUEST    DESCRIPTION
002700*      ---------- ----  ---------  -------------------------------
002800*      1991-06-10  MFX  WO-91-064  ORIGINAL PROGRAM.              WO-91-06
002900*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO CHANGE NEEDED. CR-4471
003000*      2000-01-12  JOK  CR-4707    CONFIRMED THE OVERALL SUMMARY   CR-4707
003100*                                  ACCUMULATORS RAN CLEAN OVER THE CR-4707
003200*                                  CENTURY ROLLOVER.  NO CHANGE.   CR-4707
003300*
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VALID-LOCATION-DIGIT IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS UPSI-0-ON
004100            OFF STATUS IS UPSI-0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT TRIP-STORE ASSIGN TO TRIPSTOR
004700         ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT SUMMARY-RPT ASSIGN TO SUMMARY
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  TRIP-STORE
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 122 CHARACTERS.
005800 COPY CPYTMST.
005900
006000 FD  SUMMARY-RPT
006100     LABEL RECORDS ARE STANDARD.
006200 01  SUMMARY-RPT-LINE.
006300     05  SUMMARY-RPT-TEXT        PIC X(90).
006400     05  FILLER                  PIC X(6).
006500
006600 WORKING-STORAGE SECTION.
006700
006800 01  EOF-MANAGER.
006900     05  Trip-Eof-Switch      PIC X VALUE 'N'.
007000         88  FF-TRIP-STORE               VALUE 'Y'.
007100     05  FILLER                  PIC X(3).
007200
007300 01  Totals-Area.
007400     05  Trip-Count           PIC S9(9)     COMP VALUE 0.
007500     05  Fare-Sum             PIC S9(9)V99  VALUE 0.
007600     05  Distance-Sum        PIC S9(9)V99  VALUE 0.
007700     05  Speed-Sum            PIC S9(9)V99  VALUE 0.
007800     05  FILLER                  PIC X(4).
007900
008000*    ALTERNATE VIEW -- LETS THE HELP DESK TRACE (UPSI-0) DISPLAY
008100*    ALL FOUR RUNNING TOTALS IN ONE DISPLAY STATEMENT.
008200 01  Totals-Dump-View REDEFINES Totals-Area.
008300     05  Totals-Whole         PIC X(30).
008400     05  FILLER                  PIC X(11).
008500
008600 01  Report-Work-Area.
008700     05  Avg-Fare             PIC S9(4)V99.
008800     05  Avg-Distance         PIC S9(3)V99.
008900     05  Avg-Speed            PIC S9(3)V99.
009000     05  FILLER                  PIC X(4).
009100
009200 01  Edit-Area.
009300     05  Edit-Trip-Count      PIC Z(8)9.
009400     05  Edit-Fare            PIC ZZZ9.99.
009500     05  Edit-Distance        PIC ZZ9.99.
009600     05  Edit-Speed           PIC ZZ9.99.
009700     05  FILLER                  PIC X(4).
009800
009900 PROCEDURE DIVISION.
010000
010100 0000-MAIN-LINE.
010200
010300     OPEN INPUT  TRIP-STORE
010400     OPEN OUTPUT SUMMARY-RPT
010500
010600     PERFORM 2000-ACCUMULATE-TOTALS THRU 2000-EXIT
010700         UNTIL FF-TRIP-STORE
010800
010900     PERFORM 3000-WRITE-SUMMARY-REPORT THRU 3000-EXIT
011000
011100     CLOSE TRIP-STORE SUMMARY-RPT
011200
011300     IF UPSI-0-ON
011400         DISPLAY 'TRACE - FINAL TOTALS: ' Totals-Whole
011500     END-IF
011600
011700     PERFORM 9999-FIN-PGM
011800     .
011900
012000******************************************************************
012100*    STEP 2 -- ACCUMULATE GRAND TOTALS, EVERY TRIP
012200******************************************************************
012300
012400 2000-ACCUMULATE-TOTALS.
012500
012600     READ TRIP-STORE
012700         AT END
012800             SET FF-TRIP-STORE TO TRUE
012900             GO TO 2000-EXIT
013000     END-READ
013100
013200     ADD 1 TO Trip-Count
013300     ADD M-Fare-Amount     TO Fare-Sum
013400     ADD M-Trip-Distance   TO Distance-Sum
013500     ADD M-Speed-Mph       TO Speed-Sum
013600
013700     IF UPSI-0-ON
013800         AND M-Pu-Location-Id(1:1) IS NOT VALID-LOCATION-DIGIT
013900         DISPLAY 'TRACE - UNUSUAL PICKUP LOCATION ID: '
014000                 M-Pu-Location-Id
014100     END-IF
014200     .
014300 2000-EXIT.
014400     EXIT.
014500
014600******************************************************************
014700*    STEP 3 -- SINGLE-LINE GRAND-TOTAL REPORT
014800******************************************************************
014900
015000 3000-WRITE-SUMMARY-REPORT.
015100
015200     IF Trip-Count > 0
015300         COMPUTE Avg-Fare ROUNDED =
015400             Fare-Sum / Trip-Count
015500         COMPUTE Avg-Distance ROUNDED =
015600             Distance-Sum / Trip-Count
015700         COMPUTE Avg-Speed ROUNDED =
015800             Speed-Sum / Trip-Count
015900     ELSE
016000         MOVE 0 TO Avg-Fare Avg-Distance Avg-Speed
016100     END-IF
016200
016300     MOVE Trip-Count  TO Edit-Trip-Count
016400     MOVE Avg-Fare    TO Edit-Fare
016500     MOVE Avg-Distance TO Edit-Distance
016600     MOVE Avg-Speed   TO Edit-Speed
016700
016800     STRING 'Total trips: ' DELIMITED BY SIZE
016900            Edit-Trip-Count DELIMITED BY SIZE
017000            '  Avg fare: '    DELIMITED BY SIZE
017100            Edit-Fare       DELIMITED BY SIZE
017200            '  Avg distance: ' DELIMITED BY SIZE
017300            Edit-Distance   DELIMITED BY SIZE
017400            '  Avg speed: '    DELIMITED BY SIZE
017500            Edit-Speed      DELIMITED BY SIZE
017600            INTO SUMMARY-RPT-LINE
017700     WRITE SUMMARY-RPT-LINE
017800     .
017900 3000-EXIT.
018000     EXIT.
018100
018200******************************************************************
018300 9999-FIN-PGM.
018400     STOP RUN.
018500******************************************************************
