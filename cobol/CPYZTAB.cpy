000100******************************************************************
000200*    CPYZTAB  --  ZONE TABLE (INDEXED, KEYED BY LOCATION ID)
000300*    Metro Taxi & Limousine Commission -- EDP Division
000400*    Written once a night by 2-LOAD-TRIPS from CPYZONE, then held
000500*    open RANDOM by every downstream insight program so a pickup
000600*    zone can be resolved to its borough/zone name without
000700*    re-reading the whole lookup card file each time.
000800******************************************************************
000900*    AMENDMENT HISTORY
001000*
001100*      DATE       INIT  REQUEST    DESCRIPTION
001200*      ---------- ----  ---------  -------------------------------
001300*      1991-04-22  RDV  WO-91-064  ORIGINAL LAYOUT.               WO-91-06
001400*      1996-09-05  TLM  CR-2210    SPLIT Z-SERVICE-ZONE INTO       CR-2210
001500*                                  Z-TABLE-REDEF-VIEW BELOW (SEE   CR-2210
001600*                                  5-BOROUGH-SUMMARY CHANGE LOG).  CR-2210
001700*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO DATE FIELDS ON CR-4471
001800*                                  THIS RECORD; NO CHANGE.         CR-4471
001900*      2000-01-11  JOK  CR-4705    CONFIRMED THIS TABLE RAN CLEAN  CR-4705
002000*                                  OVER THE CENTURY ROLLOVER; NO   CR-4705
002100*                                  CHANGE.                         CR-4705
002200*
002300******************************************************************
002400 01  ZONE-TABLE-RECORD.
002500     05  Z-Location-Id           PIC 9(4).
002600     05  Z-Borough               PIC X(20).
002700     05  Z-Zone-Name             PIC X(45).
002800     05  Z-Service-Zone          PIC X(15).
002900     05  Z-Table-Redef-View REDEFINES Z-Service-Zone.
003000*        ALTERNATE VIEW USED BY THE 1996 SERVICE-ZONE CLEANUP
003100*        (SEE 5-BOROUGH-SUMMARY CHANGE LOG) TO SPLIT THE
003200*        SERVICE-ZONE CODE FROM ITS FREE-TEXT QUALIFIER.
003300         10  Z-Service-Code      PIC X(4).
003400         10  Z-Service-Text      PIC X(11).
003500     05  FILLER                  PIC X(16).
