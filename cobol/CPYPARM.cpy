000100******************************************************************
000200*    CPYPARM  --  OPTIONAL INSIGHT FILTER CONTROL CARD
000300*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION
000400*    One card, read once at the top of 3-HOURLY-INSIGHT,
000500*    4-TOP-ZONES and 5-BOROUGH-SUMMARY.  Any field left blank
000600*    matches everything; the operator punches only the filters
000700*    that narrow the run.  A missing PARMCARD file is not an
000800*    error -- it is treated the same as a card with every field
000900*    blank (see paragraph 1000-READ-FILTER-CARD in each program).
001000******************************************************************
001100*    AMENDMENT HISTORY
001200*
001300*      DATE       INIT  REQUEST    DESCRIPTION
001400*      ---------- ----  ---------  -------------------------------
001500*      1993-11-30  MFX  WO-93-140  ORIGINAL LAYOUT (SEE 3-HOURLY- WO-93-14
001600*                                  INSIGHT, 4-TOP-ZONES AND       WO-93-14
001700*                                  5-BOROUGH-SUMMARY CHANGE LOGS).WO-93-14
001800*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO DATE FIELDS ON CR-4471
001900*                                  THIS RECORD; NO CHANGE.         CR-4471
002000*      2000-01-11  JOK  CR-4703    CONFIRMED THIS CARD RAN CLEAN   CR-4703
002100*                                  OVER THE CENTURY ROLLOVER; NO   CR-4703
002200*                                  CHANGE.                         CR-4703
002300*
002400******************************************************************
002500 01  FILTER-CARD-RECORD.
002600     05  F-Filter-Borough        PIC X(20).
002700     05  F-Filter-Time-Of-Day    PIC X(9).
002800     05  F-Filter-Hour           PIC X(2).
002900     05  F-Filter-Hour-N REDEFINES F-Filter-Hour PIC 9(2).
003000     05  FILLER                  PIC X(29).
