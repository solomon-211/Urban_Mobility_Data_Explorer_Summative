000100******************************************************************
000200*                                                                *
000300*    3-HOURLY-INSIGHT                                            *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    3-HOURLY-INSIGHT.
000900 AUTHOR.        T MARCHETTI.
001000 INSTALLATION.  METRO TAXI AND LIMOUSINE COMMISSION.
001100 DATE-WRITTEN.  MAY 1991.
001200 DATE-COMPILED.
001300 SECURITY.      COMMISSION INTERNAL USE ONLY -- NOT FOR RELEASE
001400                 OUTSIDE THE EDP DIVISION.
001500******************************************************************
001600*    PURPOSE
001700*
001800*    ONE OF THE FOUR NIGHTLY INSIGHT PROGRAMS.  READS THE TRIP
001900*    STORE, OPTIONALLY NARROWED BY A FILTER CARD (BOROUGH, TIME
002000*    OF DAY, PICKUP HOUR), AND BREAKS THE TOTALS DOWN BY PICKUP
002100*    HOUR FOR THE DISPATCH OFFICE'S STAFFING REVIEW.
002200*
002300******************************************************************
002400*    AMENDMENT HISTORY
002500*
002600*      DATE       INIT  REQUEST    DESCRIPTION
002700*      ---------- ----  ---------  -------------------------------
002800*      1991-05-06  TLM  WO-91-064  ORIGINAL PROGRAM.              WO-91-06
002900*      1993-11-30  MFX  WO-93-140  ADDED THE FILTER CARD          WO-93-14
003000*                                  (PARMCARD) SO DISPATCH COULD   WO-93-14
003100*                                  RUN THIS FOR ONE BOROUGH ALONE.WO-93-14
003200*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO CHANGE NEEDED. CR-4471
003300*      2000-01-11  JOK  CR-4703    CONFIRMED THE FILTER CARDS      CR-4703
003400*                                  HOUR-RANGE EDIT AND THE HOURLY  CR-4703
003500*                                  BREAK RAN CLEAN OVER THE        CR-4703
003600*                                  CENTURY ROLLOVER.  NO CHANGE.   CR-4703
003700*
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VALID-HOUR-DIGIT IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS UPSI-0-ON
004500            OFF STATUS IS UPSI-0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT OPTIONAL PARM-CARD ASSIGN TO PARMCARD
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT ZONE-TABLE ASSIGN TO ZONETAB
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS RANDOM
005600         RECORD KEY IS Z-Location-Id.
005700
005800     SELECT TRIP-STORE ASSIGN TO TRIPSTOR
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT HOURLY-RPT ASSIGN TO HOURLYRPT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  PARM-CARD
006800     LABEL RECORDS ARE STANDARD.
006900 COPY CPYPARM.
007000
007100 FD  ZONE-TABLE
007200     LABEL RECORDS ARE STANDARD.
007300 COPY CPYZTAB.
007400
007500 FD  TRIP-STORE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 122 CHARACTERS.
007800 COPY CPYTMST.
007900
008000 FD  HOURLY-RPT
008100     LABEL RECORDS ARE STANDARD.
008200 01  HOURLY-RPT-LINE.
008300     05  HOURLY-RPT-TEXT         PIC X(99).
008400     05  FILLER                  PIC X(1).
008500
008600 WORKING-STORAGE SECTION.
008700
008800 01  EOF-MANAGER.
008900     05  Trip-Eof-Switch      PIC X VALUE 'N'.
009000         88  FF-TRIP-STORE               VALUE 'Y'.
009100     05  FILLER                  PIC X(3).
009200
009300 01  Filter-Area.
009400     05  Filter-Switch        PIC X.
009500         88  Passes-Filter            VALUE 'Y'.
009600     05  FILLER                  PIC X(3).
009700
009800 01  Trip-Borough-Area.
009900     05  Trip-Borough         PIC X(20).
010000     05  FILLER                  PIC X(4).
010100
010200*    HOUR-ACCUMULATOR-TABLE -- SUBSCRIPT n HOLDS PICKUP HOUR n-1
010300*    (HOUR 00 IN SLOT 1, HOUR 23 IN SLOT 24).
010400 01  HOUR-ACCUMULATOR-TABLE.
010500     05  Hour-Entry OCCURS 24 TIMES.
010600         10  Hour-Count       PIC S9(9)    COMP VALUE 0.
010700         10  Hour-Fare-Sum    PIC S9(9)V99 VALUE 0.
010800         10  Hour-Duration-Sum PIC S9(9)V99 VALUE 0.
010900     05  FILLER                  PIC X(4).
011000
011100 01  Report-Work-Area.
011200     05  Hour-Subscript       PIC S9(4) COMP.
011300     05  Lines-Written        PIC S9(9) COMP VALUE 0.
011400     05  Hour-Avg-Fare        PIC S9(4)V99.
011500     05  Hour-Avg-Duration    PIC S9(3)V99.
011600     05  FILLER                  PIC X(4).
011700
011800 01  Edit-Area.
011900     05  Edit-Hour            PIC Z9.
012000     05  Edit-Count           PIC Z(8)9.
012100     05  Edit-Fare            PIC ZZZ9.99.
012200     05  Edit-Duration        PIC ZZ9.99.
012300     05  Edit-Lines           PIC Z(8)9.
012400     05  FILLER                  PIC X(4).
012500
012600 PROCEDURE DIVISION.
012700
012800 0000-MAIN-LINE.
012900
013000     OPEN INPUT ZONE-TABLE
013100     OPEN INPUT TRIP-STORE
013200     OPEN OUTPUT HOURLY-RPT
013300
013400     PERFORM 1000-READ-FILTER-CARD THRU 1000-EXIT
013500
013600     PERFORM 2000-ACCUMULATE-HOURLY THRU 2000-EXIT
013700         UNTIL FF-TRIP-STORE
013800
013900     PERFORM 3000-WRITE-HOURLY-REPORT THRU 3000-EXIT
014000
014100     CLOSE ZONE-TABLE TRIP-STORE HOURLY-RPT
014200
014300     PERFORM 9999-FIN-PGM
014400     .
014500
014600******************************************************************
014700*    OPTIONAL FILTER CARD -- BLANK CARD (OR NO CARD AT ALL) MEANS
014800*    "MATCH EVERYTHING".
014900******************************************************************
015000
015100 1000-READ-FILTER-CARD.
015200
015300     OPEN INPUT PARM-CARD
015400     READ PARM-CARD
015500         AT END
015600             MOVE SPACES TO FILTER-CARD-RECORD
015700     END-READ
015800     CLOSE PARM-CARD
015900
016000     IF UPSI-0-ON AND F-Filter-Hour NOT = SPACES
016100         IF F-Filter-Hour(1:1) IS NOT VALID-HOUR-DIGIT
016200            OR F-Filter-Hour(2:1) IS NOT VALID-HOUR-DIGIT
016300             DISPLAY 'TRACE - FILTER CARD HOUR FIELD IS NOT '
016400                     'ALL DIGITS: ' F-Filter-Hour
016500         END-IF
016600     END-IF
016700     .
016800 1000-EXIT.
016900     EXIT.
017000
017100******************************************************************
017200*    STEP 2 OF THE BATCH FLOW -- ACCUMULATE BY PICKUP HOUR
017300******************************************************************
017400
017500 2000-ACCUMULATE-HOURLY.
017600
017700     READ TRIP-STORE
017800         AT END
017900             SET FF-TRIP-STORE TO TRUE
018000             GO TO 2000-EXIT
018100     END-READ
018200
018300     PERFORM 2100-RESOLVE-BOROUGH THRU 2100-EXIT
018400     PERFORM 2200-APPLY-FILTERS THRU 2200-EXIT
018500
018600     IF Passes-Filter
018700         COMPUTE Hour-Subscript = M-Pickup-Hour + 1
018800         ADD 1 TO Hour-Count(Hour-Subscript)
018900         ADD M-Fare-Amount
019000             TO Hour-Fare-Sum(Hour-Subscript)
019100         ADD M-Trip-Duration-Minutes
019200             TO Hour-Duration-Sum(Hour-Subscript)
019300     END-IF
019400     .
019500 2000-EXIT.
019600     EXIT.
019700
019800*    RESOLVE THE PICKUP ZONE'S BOROUGH THROUGH THE ZONE-TABLE
019900*    KEYED READ -- SAME TECHNIQUE THE COMMISSION HAS USED FOR
020000*    ZONE/BOROUGH LOOKUPS SINCE THE ORIGINAL MEDALLION AUDIT.
020100 2100-RESOLVE-BOROUGH.
020200
020300     MOVE M-Pu-Location-Id TO Z-Location-Id
020400     READ ZONE-TABLE
020500         INVALID KEY
020600             MOVE SPACES TO Trip-Borough
020700         NOT INVALID KEY
020800             MOVE Z-Borough TO Trip-Borough
020900     END-READ
021000     .
021100 2100-EXIT.
021200     EXIT.
021300
021400 2200-APPLY-FILTERS.
021500
021600     MOVE 'Y' TO Filter-Switch
021700
021800     IF F-Filter-Borough NOT = SPACES
021900        AND F-Filter-Borough NOT = Trip-Borough
022000             MOVE 'N' TO Filter-Switch
022100     END-IF
022200
022300     IF F-Filter-Time-Of-Day NOT = SPACES
022400        AND F-Filter-Time-Of-Day NOT = M-Time-Of-Day
022500             MOVE 'N' TO Filter-Switch
022600     END-IF
022700
022800     IF F-Filter-Hour NOT = SPACES
022900        AND F-Filter-Hour-N NOT = M-Pickup-Hour
023000             MOVE 'N' TO Filter-Switch
023100     END-IF
023200     .
023300 2200-EXIT.
023400     EXIT.
023500
023600******************************************************************
023700*    STEP 3 OF THE BATCH FLOW -- WRITE THE HOURLY REPORT
023800******************************************************************
023900
024000 3000-WRITE-HOURLY-REPORT.
024100
024200     MOVE '+----+------------+----------+--------------+'
024300                                             TO HOURLY-RPT-LINE
024400     WRITE HOURLY-RPT-LINE
024500
024600     MOVE '| HR | TRIP-COUNT | AVG-FARE | AVG-DURATION |'
024700                                             TO HOURLY-RPT-LINE
024800     WRITE HOURLY-RPT-LINE
024900
025000     MOVE '+----+------------+----------+--------------+'
025100                                             TO HOURLY-RPT-LINE
025200     WRITE HOURLY-RPT-LINE
025300
025400     PERFORM 3050-CHECK-AND-FORMAT-HOUR THRU 3050-EXIT
025500         VARYING Hour-Subscript FROM 1 BY 1
025600         UNTIL Hour-Subscript > 24
025700
025800     MOVE '+----+------------+----------+--------------+'
025900                                             TO HOURLY-RPT-LINE
026000     WRITE HOURLY-RPT-LINE
026100
026200     MOVE Lines-Written TO Edit-Lines
026300     STRING '| Hours reported: ' DELIMITED BY SIZE
026400            Edit-Lines         DELIMITED BY SIZE
026500            INTO HOURLY-RPT-LINE
026600     WRITE HOURLY-RPT-LINE
026700     .
026800 3000-EXIT.
026900     EXIT.
027000
027100 3050-CHECK-AND-FORMAT-HOUR.
027200
027300     IF Hour-Count(Hour-Subscript) > 0
027400         PERFORM 3100-FORMAT-HOUR-LINE THRU 3100-EXIT
027500     END-IF
027600     .
027700 3050-EXIT.
027800     EXIT.
027900
028000 3100-FORMAT-HOUR-LINE.
028100
028200     COMPUTE Hour-Avg-Fare ROUNDED =
028300         Hour-Fare-Sum(Hour-Subscript)
028400         / Hour-Count(Hour-Subscript)
028500
028600     COMPUTE Hour-Avg-Duration ROUNDED =
028700         Hour-Duration-Sum(Hour-Subscript)
028800         / Hour-Count(Hour-Subscript)
028900
029000     COMPUTE Edit-Hour = Hour-Subscript - 1
029100     MOVE Hour-Count(Hour-Subscript) TO Edit-Count
029200     MOVE Hour-Avg-Fare     TO Edit-Fare
029300     MOVE Hour-Avg-Duration TO Edit-Duration
029400
029500     STRING '| ' DELIMITED BY SIZE
029600            Edit-Hour        DELIMITED BY SIZE
029700            ' | '               DELIMITED BY SIZE
029800            Edit-Count       DELIMITED BY SIZE
029900            ' | '               DELIMITED BY SIZE
030000            Edit-Fare        DELIMITED BY SIZE
030100            ' | '               DELIMITED BY SIZE
030200            Edit-Duration    DELIMITED BY SIZE
030300            ' |'                DELIMITED BY SIZE
030400            INTO HOURLY-RPT-LINE
030500     WRITE HOURLY-RPT-LINE
030600     ADD 1 TO Lines-Written
030700     .
030800 3100-EXIT.
030900     EXIT.
031000
031100******************************************************************
031200 9999-FIN-PGM.
031300     STOP RUN.
031400******************************************************************
