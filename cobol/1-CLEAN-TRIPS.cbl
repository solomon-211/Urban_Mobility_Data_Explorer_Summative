000100******************************************************************
000200*                                                                *
000300*    1-CLEAN-TRIPS                                               *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    1-CLEAN-TRIPS.
000900 AUTHOR.        R DELVECCHIO.
001000 INSTALLATION.  METRO TAXI AND LIMOUSINE COMMISSION.
001100 DATE-WRITTEN.  NOVEMBER 1988.
001200 DATE-COMPILED.
001300 SECURITY.      COMMISSION INTERNAL USE ONLY -- NOT FOR RELEASE
001400                 OUTSIDE THE EDP DIVISION.
001500******************************************************************
001600*    PURPOSE
001700*
001800*    FIRST STEP OF THE NIGHTLY TRIP-DATA RUN.  READS THE ZONE
001900*    LOOKUP CARD FILE AND THE RAW METER-FEED TRIP FILE, RUNS THE
002000*    SEVEN-STEP EDIT AGAINST EVERY TRIP CARD, COMPUTES THE SIX
002100*    DERIVED FIELDS FOR EVERY CARD THAT SURVIVES, AND WRITES THE
002200*    CLEANED TRIP MASTER (CLEANTRP) PLUS A ONE-LINE-PER-STEP
002300*    REJECTION LOG (CLEANLOG) FOR THE MORNING OPERATOR REVIEW.
002400*
002500******************************************************************
002600*    AMENDMENT HISTORY
002700*
002800*      DATE       INIT  REQUEST    DESCRIPTION
002900*      ---------- ----  ---------  -------------------------------
003000*      1988-11-02  RDV  WO-88-231  ORIGINAL PROGRAM.              WO-88-23
003100*      1989-06-14  RDV  WO-89-077  ADDED THE DUPLICATE-CARD CHECK WO-89-07
003200*                                  (STEP 1) AFTER TWO METER       WO-89-07
003300*                                  VENDORS DOUBLE-FED ONE NIGHT'S WO-89-07
003400*                                  TRIPS.                         WO-89-07
003500*      1991-04-19  RDV  WO-91-064  ADDED THE SIX DERIVED FIELDS,  WO-91-06
003600*                                  THE CLEANTRP OUTPUT FILE; THIS WO-91-06
003700*                                  PROGRAM USED TO WRITE STRAIGHT WO-91-06
003800*                                  TO THE OLD FLAT TRIP FILE.     WO-91-06
003900*      1994-02-08  MFX  WO-94-011  REJECTION COUNTERS MOVED TO    WO-94-01
004000*                                  BINARY (COMP) -- ZONED COUNTERSWO-94-01
004100*                                  WERE OVERFLOWING BUSY NIGHTS.  WO-94-01
004200*      1996-09-05  TLM  CR-2210    ADDED THE TIME-OF-DAY BUCKET.   CR-2210
004300*      1998-12-14  JOK  CR-4471    Y2K REVIEW.  CONFIRMED THE      CR-4471
004400*                                  JULIAN-DAY ROUTINE (PARAGRAPH   CR-4471
004500*                                  2610) CARRIES A FULL FOUR-DIGIT CR-4471
004600*                                  YEAR THROUGH THE CENTURY BREAK. CR-4471
004700*                                  NO LOGIC CHANGE REQUIRED.       CR-4471
004800*      1999-03-01  JOK  CR-4602    ADDED THE UPSI-0 TRACE SWITCH   CR-4602
004900*                                  FOR THE HELP DESK TO TURN ON    CR-4602
005000*                                  WHEN A SHOP COMPLAINS ABOUT A   CR-4602
005100*                                  MISSING TRIP.                   CR-4602
005200*      2000-01-10  JOK  CR-4701    CONFIRMED THE JULIAN-DAY        CR-4701
005300*                                  DURATION AND WEEKEND-FLAG       CR-4701
005400*                                  ARITHMETIC RAN CLEAN OVER THE   CR-4701
005500*                                  CENTURY ROLLOVER.  NO CHANGE.   CR-4701
005600*
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS VALID-PAYMENT-DIGIT IS "1" THRU "6"
006300     UPSI-0 ON STATUS IS UPSI-0-ON
006400            OFF STATUS IS UPSI-0-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT ZONE-LOOKUP ASSIGN TO ZONES
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT RAW-TRIPS ASSIGN TO RAWTRIPS
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT CLEAN-TRIPS ASSIGN TO CLEANTRP
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT CLEAN-LOG ASSIGN TO CLEANLOG
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000
008100*    SCRATCH FILE FOR THE STEP-1 DUPLICATE CHECK -- HOLDS THE RAW
008200*    FIELDS OF EVERY TRIP ACCEPTED SO FAR THIS RUN.
008300     SELECT DUPCHK-FILE ASSIGN TO DUPCHK
008400         ORGANIZATION IS INDEXED
008500         ACCESS MODE IS RANDOM
008600         RECORD KEY IS DC-Key
008700         FILE STATUS IS Dupchk-Status.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  ZONE-LOOKUP
009300     LABEL RECORDS ARE STANDARD.
009400 COPY CPYZONE.
009500
009600 FD  RAW-TRIPS
009700     LABEL RECORDS ARE STANDARD.
009800 COPY CPYTRIP.
009900
010000 FD  CLEAN-TRIPS
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 120 CHARACTERS.
010300 COPY CPYCTRP.
010400
010500 FD  CLEAN-LOG
010600     LABEL RECORDS ARE STANDARD.
010700 01  CLEAN-LOG-RECORD.
010800     05  CL-Message              PIC X(80).
010900     05  FILLER                  PIC X(4).
011000
011100 FD  DUPCHK-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  DUPCHK-RECORD.
011400     05  DC-Key                  PIC X(73).
011500     05  FILLER                  PIC X(7).
011600
011700 WORKING-STORAGE SECTION.
011800
011900 01  EOF-MANAGER.
012000     05  Zone-Eof-Switch      PIC X VALUE 'N'.
012100         88  FF-ZONE-LOOKUP              VALUE 'Y'.
012200     05  Trip-Eof-Switch      PIC X VALUE 'N'.
012300         88  FF-RAW-TRIPS                VALUE 'Y'.
012400     05  FILLER                  PIC X(2).
012500
012600 01  Dupchk-Area.
012700     05  Dupchk-Status        PIC X(2).
012800     05  FILLER                  PIC X(2).
012900
013000 77  Accepted-Count       PIC S9(9) COMP VALUE 0.
013100 77  Step-Subscript       PIC S9(4) COMP.
013200
013300 01  WORKING-DATA-MANAGER.
013400     05  Rejected-Switch      PIC X VALUE 'N'.
013500         88  Record-Rejected          VALUE 'Y'.
013600         88  Record-Accepted          VALUE 'N'.
013700     05  Reject-Counters.
013800         10  Reject-Count OCCURS 7 TIMES
013900                              PIC S9(9) COMP.
014000     05  FILLER                  PIC X(2).
014100
014200*    ZONE-EXISTS-TABLE -- ONE FLAG PER POSSIBLE LOCATION ID, USED
014300*    AS A DIRECT-INDEXED (NOT LINEAR-SEARCHED) LOOKUP SINCE THE
014400*    COMMISSION'S ZONE MAP NEVER GOES ABOVE 999 ZONES.
014500 01  ZONE-EXISTS-TABLE.
014600     05  Zone-Exists OCCURS 999 TIMES
014700                        PIC X VALUE 'N'.
014800         88  Zone-Is-Known            VALUE 'Y'.
014900     05  FILLER                  PIC X(4).
015000
015100*    DERIVED-FEATURE WORK AREA -- HOLDS FEATURES 1-6 UNTIL THE
015200*    RECORD CLEARS ALL SEVEN EDIT STEPS AND CAN BE WRITTEN.
015300 01  Derived-Feature-Area.
015400     05  Duration-Minutes     PIC S9(3)V99.
015500     05  Speed-Mph            PIC S9(3)V99.
015600     05  Fare-Per-Mile        PIC S9(4)V99.
015700     05  Pickup-Hour          PIC 9(2).
015800     05  Time-Of-Day          PIC X(9).
015900     05  Is-Weekend           PIC 9(1).
016000     05  FILLER                  PIC X(4).
016100
016200*    CALENDAR WORK AREA -- FEEDS THE JULIAN-DAY SUBROUTINE
016300*    (PARAGRAPH 2610) SHARED BY THE PICKUP AND DROPOFF SIDES.
016400 01  Calendar-Work-Area.
016500     05  Cal-Year             PIC 9(4).
016600     05  Cal-Month            PIC 9(2).
016700     05  Cal-Day              PIC 9(2).
016800     05  Cal-Julian-Day       PIC S9(9) COMP.
016900     05  Cal-Work-1           PIC S9(9) COMP.
017000     05  Cal-Work-2           PIC S9(9) COMP.
017100     05  Pu-Julian-Day        PIC S9(9) COMP.
017200     05  Do-Julian-Day        PIC S9(9) COMP.
017300     05  Pu-Total-Seconds     PIC S9(9) COMP.
017400     05  Do-Total-Seconds     PIC S9(9) COMP.
017500     05  Elapsed-Seconds      PIC S9(9) COMP.
017600     05  Weekday-Work         PIC S9(9) COMP.
017700     05  Weekday-Number       PIC S9(4) COMP.
017800     05  FILLER                  PIC X(4).
017900
018000*    CLEANING-LOG STEP LABELS -- WRITTEN OUT ONE PER STEP, IN
018100*    ORDER, BY PARAGRAPH 8000.
018200 01  Step-Label-Table.
018300     05  FILLER PIC X(29) VALUE 'Duplicate trip cards'.
018400     05  FILLER PIC X(29) VALUE 'Missing critical fields'.
018500     05  FILLER PIC X(29) VALUE 'Impossible timestamps'.
018600     05  FILLER PIC X(29) VALUE 'Outlier fare/distance/pax'.
018700     05  FILLER PIC X(29) VALUE 'Invalid pickup/dropoff zone'.
018800     05  FILLER PIC X(29) VALUE 'Unrealistic trip duration'.
018900     05  FILLER PIC X(29) VALUE 'Impossible average speed'.
019000     05  FILLER                  PIC X(7).
019100 01  Step-Label-Redef REDEFINES Step-Label-Table.
019200     05  Step-Label OCCURS 7 TIMES PIC X(29).
019300     05  FILLER                  PIC X(7).
019400
019500 01  Log-Line.
019600     05  Log-Label            PIC X(30).
019700     05  FILLER                  PIC X(2) VALUE ': '.
019800     05  Log-Count            PIC Z(8)9.
019900     05  FILLER                  PIC X(39).
020000
020100 PROCEDURE DIVISION.
020200
020300 0000-MAIN-LINE.
020400
020500*        CLEAR OUT ANY DUPLICATE-CHECK SCRATCH FILE LEFT OVER
020600*        FROM A PRIOR RUN BEFORE OPENING IT I-O.
020700     OPEN OUTPUT DUPCHK-FILE.
020800     CLOSE DUPCHK-FILE.
020900
021000     OPEN INPUT  ZONE-LOOKUP
021100     OPEN INPUT  RAW-TRIPS
021200     OPEN OUTPUT CLEAN-TRIPS
021300     OPEN OUTPUT CLEAN-LOG
021400     OPEN I-O    DUPCHK-FILE
021500
021600     PERFORM 1000-BUILD-ZONE-TABLE THRU 1000-EXIT
021700         UNTIL FF-ZONE-LOOKUP
021800
021900     PERFORM 2000-EDIT-TRIP-RECORD THRU 2000-EXIT
022000         UNTIL FF-RAW-TRIPS
022100
022200     PERFORM 8000-WRITE-CLEANING-LOG THRU 8000-EXIT
022300
022400     CLOSE ZONE-LOOKUP RAW-TRIPS CLEAN-TRIPS
022500           CLEAN-LOG  DUPCHK-FILE
022600
022700     PERFORM 9999-FIN-PGM
022800     .
022900
023000******************************************************************
023100*    STEP 1 OF THE BATCH FLOW -- LOAD THE ZONE LOOKUP TABLE
023200******************************************************************
023300
023400 1000-BUILD-ZONE-TABLE.
023500
023600     READ ZONE-LOOKUP
023700         AT END
023800             SET FF-ZONE-LOOKUP TO TRUE
023900             GO TO 1000-EXIT
024000     END-READ
024100
024200     SET Zone-Is-Known(Z-Location-Id) TO TRUE
024300     .
024400 1000-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800*    STEP 2 OF THE BATCH FLOW -- EDIT ONE RAW TRIP CARD
024900******************************************************************
025000
025100 2000-EDIT-TRIP-RECORD.
025200
025300     READ RAW-TRIPS
025400         AT END
025500             SET FF-RAW-TRIPS TO TRUE
025600             GO TO 2000-EXIT
025700     END-READ
025800
025900     MOVE 'N' TO Rejected-Switch
026000
026100     PERFORM 2100-CHECK-DUPLICATE THRU 2100-EXIT
026200     IF Record-Rejected
026300         GO TO 2000-EXIT
026400     END-IF
026500
026600     PERFORM 2200-CHECK-MISSING-FIELDS THRU 2200-EXIT
026700     IF Record-Rejected
026800         GO TO 2000-EXIT
026900     END-IF
027000
027100     PERFORM 2300-CHECK-TIMESTAMPS THRU 2300-EXIT
027200     IF Record-Rejected
027300         GO TO 2000-EXIT
027400     END-IF
027500
027600     PERFORM 2400-CHECK-OUTLIERS THRU 2400-EXIT
027700     IF Record-Rejected
027800         GO TO 2000-EXIT
027900     END-IF
028000
028100     PERFORM 2500-CHECK-LOCATION-IDS THRU 2500-EXIT
028200     IF Record-Rejected
028300         GO TO 2000-EXIT
028400     END-IF
028500
028600     PERFORM 2600-COMPUTE-DURATION THRU 2600-EXIT
028700     IF Record-Rejected
028800         GO TO 2000-EXIT
028900     END-IF
029000
029100     PERFORM 2700-COMPUTE-SPEED THRU 2700-EXIT
029200     IF Record-Rejected
029300         GO TO 2000-EXIT
029400     END-IF
029500
029600     PERFORM 2800-COMPUTE-REMAINING-FEATURES THRU 2800-EXIT
029700
029800     PERFORM 3000-DERIVE-AND-WRITE THRU 3000-EXIT
029900     .
030000 2000-EXIT.
030100     EXIT.
030200
030300*    VALIDATION STEP 1 -- DUPLICATE CARD (BUSINESS RULES, STEP 1)
030400 2100-CHECK-DUPLICATE.
030500
030600     MOVE T-Dup-Key-Fields TO DC-Key
030700     READ DUPCHK-FILE
030800         INVALID KEY
030900             CONTINUE
031000         NOT INVALID KEY
031100             MOVE 'Y' TO Rejected-Switch
031200             ADD 1 TO Reject-Count(1)
031300     END-READ
031400     .
031500 2100-EXIT.
031600     EXIT.
031700
031800*    VALIDATION STEP 2 -- MISSING CRITICAL FIELDS (RULE 2)
031900 2200-CHECK-MISSING-FIELDS.
032000
032100     IF T-Pickup-Datetime  = SPACES
032200        OR T-Dropoff-Datetime = SPACES
032300        OR T-Pu-Location-Id = ZERO
032400        OR T-Do-Location-Id = ZERO
032500        OR T-Fare-Amount NOT NUMERIC
032600        OR T-Trip-Distance NOT NUMERIC
032700             MOVE 'Y' TO Rejected-Switch
032800             ADD 1 TO Reject-Count(2)
032900     END-IF
033000     .
033100 2200-EXIT.
033200     EXIT.
033300
033400*    VALIDATION STEP 3 -- IMPOSSIBLE TIMESTAMPS (RULE 3)
033500 2300-CHECK-TIMESTAMPS.
033600
033700     IF T-Dropoff-Datetime NOT > T-Pickup-Datetime
033800             MOVE 'Y' TO Rejected-Switch
033900             ADD 1 TO Reject-Count(3)
034000     END-IF
034100     .
034200 2300-EXIT.
034300     EXIT.
034400
034500*    VALIDATION STEP 4 -- OUTLIERS (RULE 4)
034600 2400-CHECK-OUTLIERS.
034700
034800     IF NOT ( T-Trip-Distance > 0 AND T-Trip-Distance < 100
034900          AND T-Fare-Amount   > 0 AND T-Fare-Amount   < 500
035000          AND T-Passenger-Count > 0
035100          AND T-Passenger-Count NOT > 6 )
035200             MOVE 'Y' TO Rejected-Switch
035300             ADD 1 TO Reject-Count(4)
035400     END-IF
035500     .
035600 2400-EXIT.
035700     EXIT.
035800
035900*    VALIDATION STEP 5 -- INVALID LOCATION IDS (RULE 5)
036000 2500-CHECK-LOCATION-IDS.
036100
036200     IF NOT ( Zone-Is-Known(T-Pu-Location-Id)
036300          AND Zone-Is-Known(T-Do-Location-Id) )
036400             MOVE 'Y' TO Rejected-Switch
036500             ADD 1 TO Reject-Count(5)
036600     END-IF
036700     .
036800 2500-EXIT.
036900     EXIT.
037000
037100*    FEATURE 1 / VALIDATION STEP 6 -- DURATION MINUTES (RULE 6)
037200 2600-COMPUTE-DURATION.
037300
037400     MOVE T-Pu-Year  TO Cal-Year
037500     MOVE T-Pu-Month TO Cal-Month
037600     MOVE T-Pu-Day   TO Cal-Day
037700     PERFORM 2610-COMPUTE-JULIAN-DAY THRU 2610-EXIT
037800     MOVE Cal-Julian-Day TO Pu-Julian-Day
037900
038000     MOVE T-Do-Year  TO Cal-Year
038100     MOVE T-Do-Month TO Cal-Month
038200     MOVE T-Do-Day   TO Cal-Day
038300     PERFORM 2610-COMPUTE-JULIAN-DAY THRU 2610-EXIT
038400     MOVE Cal-Julian-Day TO Do-Julian-Day
038500
038600     COMPUTE Pu-Total-Seconds =
038700         (Pu-Julian-Day * 86400)
038800         + (T-Pu-Hour   * 3600)
038900         + (T-Pu-Minute * 60)
039000         + T-Pu-Second
039100
039200     COMPUTE Do-Total-Seconds =
039300         (Do-Julian-Day * 86400)
039400         + (T-Do-Hour   * 3600)
039500         + (T-Do-Minute * 60)
039600         + T-Do-Second
039700
039800     COMPUTE Elapsed-Seconds =
039900         Do-Total-Seconds - Pu-Total-Seconds
040000
040100     COMPUTE Duration-Minutes ROUNDED =
040200         Elapsed-Seconds / 60
040300
040400     IF NOT ( Duration-Minutes > 1
040500          AND Duration-Minutes < 180 )
040600             MOVE 'Y' TO Rejected-Switch
040700             ADD 1 TO Reject-Count(6)
040800     END-IF
040900     .
041000 2600-EXIT.
041100     EXIT.
041200
041300*    SHARED SUBROUTINE -- CIVIL DATE (CAL-YEAR/MONTH/DAY) TO
041400*    JULIAN DAY NUMBER (CAL-JULIAN-DAY), FLIEGEL/VAN FLANDERN
041500*    INTEGER FORM.  EVERY DIVISION IS ITS OWN COMPUTE SO EACH ONE
041600*    TRUNCATES BEFORE THE NEXT TERM USES IT -- NO INTRINSIC
041700*    FUNCTIONS ARE USED ANYWHERE IN THIS PROGRAM.
041800 2610-COMPUTE-JULIAN-DAY.
041900
042000     COMPUTE Cal-Work-1 = (Cal-Month - 14) / 12
042100
042200     COMPUTE Cal-Work-2 =
042300         1461 * (Cal-Year + 4800 + Cal-Work-1)
042400     COMPUTE Cal-Work-2 = Cal-Work-2 / 4
042500     MOVE Cal-Work-2 TO Cal-Julian-Day
042600
042700     COMPUTE Cal-Work-2 =
042800         367 * (Cal-Month - 2 - (12 * Cal-Work-1))
042900     COMPUTE Cal-Work-2 = Cal-Work-2 / 12
043000     ADD Cal-Work-2 TO Cal-Julian-Day
043100
043200     COMPUTE Cal-Work-2 =
043300         Cal-Year + 4900 + Cal-Work-1
043400     COMPUTE Cal-Work-2 = Cal-Work-2 / 100
043500     COMPUTE Cal-Work-2 = (3 * Cal-Work-2) / 4
043600     SUBTRACT Cal-Work-2 FROM Cal-Julian-Day
043700
043800     ADD Cal-Day TO Cal-Julian-Day
043900     SUBTRACT 32075 FROM Cal-Julian-Day
044000     .
044100 2610-EXIT.
044200     EXIT.
044300
044400*    FEATURE 2 / VALIDATION STEP 7 -- SPEED MPH (RULE 7)
044500 2700-COMPUTE-SPEED.
044600
044700     COMPUTE Speed-Mph ROUNDED =
044800         (T-Trip-Distance * 60) / Duration-Minutes
044900
045000     IF NOT ( Speed-Mph < 80 )
045100             MOVE 'Y' TO Rejected-Switch
045200             ADD 1 TO Reject-Count(7)
045300     END-IF
045400     .
045500 2700-EXIT.
045600     EXIT.
045700
045800*    FEATURES 3-6 -- ONLY REACHED ONCE A CARD HAS CLEARED ALL
045900*    SEVEN EDIT STEPS.
046000 2800-COMPUTE-REMAINING-FEATURES.
046100
046200     COMPUTE Fare-Per-Mile ROUNDED =
046300         T-Fare-Amount / T-Trip-Distance
046400
046500     MOVE T-Pu-Hour TO Pickup-Hour
046600
046700     EVALUATE TRUE
046800         WHEN Pickup-Hour >= 5  AND Pickup-Hour < 12
046900             MOVE 'Morning' TO Time-Of-Day
047000         WHEN Pickup-Hour >= 12 AND Pickup-Hour < 17
047100             MOVE 'Afternoon' TO Time-Of-Day
047200         WHEN Pickup-Hour >= 17 AND Pickup-Hour < 21
047300             MOVE 'Evening' TO Time-Of-Day
047400         WHEN OTHER
047500             MOVE 'Night' TO Time-Of-Day
047600     END-EVALUATE
047700
047800*        WEEKEND FLAG -- THE PICKUP JULIAN DAY MOD 7, CALIBRATED
047900*        AGAINST 2000-01-01 (JULIAN DAY 2451545), A SATURDAY,
048000*        WHICH FALLS AT REMAINDER 5.  REMAINDER 5 = SATURDAY,
048100*        REMAINDER 6 = SUNDAY.
048200     COMPUTE Weekday-Work = Pu-Julian-Day / 7
048300     COMPUTE Weekday-Number =
048400         Pu-Julian-Day - (Weekday-Work * 7)
048500
048600     IF Weekday-Number = 5 OR Weekday-Number = 6
048700         MOVE 1 TO Is-Weekend
048800     ELSE
048900         MOVE 0 TO Is-Weekend
049000     END-IF
049100
049200     IF UPSI-0-ON AND T-Payment-Type IS NOT VALID-PAYMENT-DIGIT
049300         DISPLAY 'TRACE - UNUSUAL PAYMENT TYPE ON ACCEPTED TRIP'
049400     END-IF
049500     .
049600 2800-EXIT.
049700     EXIT.
049800
049900******************************************************************
050000*    STEP 3 OF THE BATCH FLOW -- WRITE THE ENRICHED RECORD
050100******************************************************************
050200
050300 3000-DERIVE-AND-WRITE.
050400
050500     MOVE T-Pickup-Datetime  TO K-Pickup-Datetime
050600     MOVE T-Dropoff-Datetime TO K-Dropoff-Datetime
050700     MOVE T-Passenger-Count  TO K-Passenger-Count
050800     MOVE T-Trip-Distance    TO K-Trip-Distance
050900     MOVE T-Pu-Location-Id   TO K-Pu-Location-Id
051000     MOVE T-Do-Location-Id   TO K-Do-Location-Id
051100     MOVE T-Fare-Amount      TO K-Fare-Amount
051200     MOVE T-Tip-Amount       TO K-Tip-Amount
051300     MOVE T-Total-Amount     TO K-Total-Amount
051400     MOVE T-Payment-Type     TO K-Payment-Type
051500     MOVE Duration-Minutes TO K-Trip-Duration-Minutes
051600     MOVE Speed-Mph        TO K-Speed-Mph
051700     MOVE Fare-Per-Mile    TO K-Fare-Per-Mile
051800     MOVE Pickup-Hour      TO K-Pickup-Hour
051900     MOVE Time-Of-Day      TO K-Time-Of-Day
052000     MOVE Is-Weekend       TO K-Is-Weekend
052100
052200     WRITE CLEAN-TRIP-RECORD
052300
052400     MOVE T-Dup-Key-Fields TO DC-Key
052500     WRITE DUPCHK-RECORD
052600         INVALID KEY
052700             DISPLAY 'DUPCHK - KEY ALREADY PRESENT, IGNORED'
052800     END-WRITE
052900
053000     ADD 1 TO Accepted-Count
053100
053200     IF UPSI-0-ON
053300         DISPLAY 'TRACE - ACCEPTED: ' K-Whole-Record
053400     END-IF
053500     .
053600 3000-EXIT.
053700     EXIT.
053800
053900******************************************************************
054000*    STEP 4 OF THE BATCH FLOW -- CLEANING TRANSPARENCY LOG
054100******************************************************************
054200
054300 8000-WRITE-CLEANING-LOG.
054400
054500     PERFORM 8100-WRITE-ONE-STEP-LINE THRU 8100-EXIT
054600         VARYING Step-Subscript FROM 1 BY 1
054700         UNTIL Step-Subscript > 7
054800
054900     MOVE SPACES TO CL-Message
055000     WRITE CLEAN-LOG-RECORD
055100     DISPLAY ' '
055200
055300     MOVE 'Final clean rows' TO Log-Label
055400     MOVE Accepted-Count TO Log-Count
055500     MOVE Log-Line TO CL-Message
055600     WRITE CLEAN-LOG-RECORD
055700     DISPLAY CL-Message
055800     .
055900 8000-EXIT.
056000     EXIT.
056100
056200 8100-WRITE-ONE-STEP-LINE.
056300
056400     MOVE Step-Label(Step-Subscript) TO Log-Label
056500     MOVE Reject-Count(Step-Subscript) TO Log-Count
056600     MOVE Log-Line TO CL-Message
056700     WRITE CLEAN-LOG-RECORD
056800     DISPLAY CL-Message
056900     .
057000 8100-EXIT.
057100     EXIT.
057200
057300******************************************************************
057400 9999-FIN-PGM.
057500     STOP RUN.
057600******************************************************************
