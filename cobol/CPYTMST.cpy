000100******************************************************************
000200*                                                                *
000300*    CPYTMST  --  TRIP STORE RECORD (ANALYTIC MASTER)            *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700*
000800*    2-LOAD-TRIPS PROJECTS THE CLEANTRP LAYOUT (CPYCTRP) INTO
000900*    THIS RECORD, RENAMING EVERY FIELD FROM THE K- PREFIX TO THE
001000*    M- PREFIX AND STAMPING A SEQUENTIAL M-RECORD-ID STARTING AT
001100*    ONE.  EVERY INSIGHT PROGRAM (3 THROUGH 7) READS THIS FILE
001200*    AND THIS FILE ALONE -- NONE OF THEM GO BACK TO CLEANTRP.
001300*
001400*    THE 1-IN-10 SAMPLE USED BY 4-TOP-ZONES AND 5-BOROUGH-SUMMARY
001500*    IS TAKEN ON M-RECORD-ID (RECORDS 10, 20, 30, ...); THAT IS
001600*    WHY THE ID IS CARRIED ON THE RECORD RATHER THAN RELIED ON AS
001700*    A RELATIVE FILE POSITION.
001800*
001900******************************************************************
002000*    AMENDMENT HISTORY
002100*
002200*      DATE       INIT  REQUEST    DESCRIPTION
002300*      ---------- ----  ---------  -------------------------------
002400*      1991-04-22  RDV  WO-91-064  ORIGINAL LAYOUT.               WO-91-06
002500*      1994-02-08  MFX  WO-94-011  CHANGED M-RECORD-ID FROM A     WO-94-01
002600*                                  ZONED COUNTER TO BINARY (COMP) WO-94-01
002700*                                  TO HALVE THE FILE'S FOOTPRINT. WO-94-01
002800*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO CHANGE NEEDED. CR-4471
002900*      2001-07-18  TLM  WO-01-096  REVIEWED THIS LAYOUT AGAINST   WO-01-09
003000*                                  THE COMMISSIONS NEW FARE CARD  WO-01-09
003100*                                  PAYMENT CODES; NO CHANGE       WO-01-09
003200*                                  REQUIRED.                      WO-01-09
003300*
003400******************************************************************
003500 01  TRIP-STORE-RECORD.
003600     05  M-Record-Id             PIC 9(9) COMP.
003700     05  M-Pickup-Datetime       PIC X(19).
003800     05  M-Pickup-Datetime-View REDEFINES M-Pickup-Datetime.
003900*        ALTERNATE VIEW -- NOT USED TODAY BUT KEPT IN STEP WITH
004000*        THE SAME VIEW CARRIED ON CPYTRIP AND CPYCTRP SO A FUTURE
004100*        CALENDAR-DATE FILTER CAN BE ADDED WITHOUT A LAYOUT
004200*        CHANGE.
004300         10  M-Pu-Year           PIC X(4).
004400         10  FILLER              PIC X.
004500         10  M-Pu-Month          PIC X(2).
004600         10  FILLER              PIC X.
004700         10  M-Pu-Day            PIC X(2).
004800         10  FILLER              PIC X(9).
004900     05  M-Dropoff-Datetime      PIC X(19).
005000     05  M-Passenger-Count       PIC 9(2).
005100     05  M-Trip-Distance         PIC S9(3)V99.
005200     05  M-Pu-Location-Id        PIC 9(4).
005300     05  M-Do-Location-Id        PIC 9(4).
005400     05  M-Fare-Amount           PIC S9(4)V99.
005500     05  M-Tip-Amount            PIC S9(4)V99.
005600     05  M-Total-Amount          PIC S9(5)V99.
005700     05  M-Payment-Type          PIC 9(1).
005800     05  M-Trip-Duration-Minutes PIC S9(3)V99.
005900     05  M-Speed-Mph             PIC S9(3)V99.
006000     05  M-Fare-Per-Mile         PIC S9(4)V99.
006100     05  M-Pickup-Hour           PIC 9(2).
006200     05  M-Time-Of-Day           PIC X(9).
006300     05  M-Is-Weekend            PIC 9(1).
006400         88  M-Weekend-Trip              VALUE 1.
006500         88  M-Weekday-Trip              VALUE 0.
006600     05  M-Reserved-Area         PIC X(17).
006700*
006800*        --- WHOLE-RECORD ALTERNATE VIEW ---
006900*        USED BY 2-LOAD-TRIPS' PROGRESS TRACE (SPECIAL-NAMES
007000*        UPSI-0) TO DISPLAY THE RECORD JUST WRITTEN.
007100*
007200 01  TRIP-STORE-ALTERNATE-VIEW REDEFINES TRIP-STORE-RECORD.
007300     05  M-Whole-Record          PIC X(121).
007400     05  FILLER                  PIC X(1).
