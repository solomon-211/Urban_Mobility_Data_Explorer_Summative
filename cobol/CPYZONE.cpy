000100******************************************************************
000200*    CPYZONE  --  TAXI ZONE LOOKUP INPUT RECORD
000300*    Metro Taxi & Limousine Commission -- EDP Division
000400*    One card per zone as published by the Commission's mapping
000500*    unit.  Roughly 265 zones on the current file; the picture
000600*    widths below cover the Commission's largest borough names
000700*    and zone descriptions with room to spare.
000800******************************************************************
000900*    AMENDMENT HISTORY
001000*
001100*      DATE       INIT  REQUEST    DESCRIPTION
001200*      ---------- ----  ---------  -------------------------------
001300*      1991-04-22  RDV  WO-91-064  ORIGINAL LAYOUT.               WO-91-06
001400*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- NO DATE FIELDS ON CR-4471
001500*                                  THIS RECORD; NO CHANGE.         CR-4471
001600*      2002-03-04  MFX  WO-02-058  WIDENED Z-ZONE-NAME FROM 40 TO WO-02-05
001700*                                  45 CHARACTERS FOR THE          WO-02-05
001800*                                  COMMISSIONS LONGER AIRPORT ZONEWO-02-05
001900*                                  NAMES.                         WO-02-05
002000*
002100******************************************************************
002200 01  ZONE-LOOKUP-RECORD.
002300     05  Z-Location-Id           PIC 9(4).
002400     05  Z-Borough               PIC X(20).
002500     05  Z-Zone-Name             PIC X(45).
002600     05  Z-Service-Zone          PIC X(15).
002700     05  FILLER                  PIC X(16).
002800*        RESERVED FOR FUTURE ZONE ATTRIBUTES
