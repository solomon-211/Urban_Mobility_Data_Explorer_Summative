000100******************************************************************
000200*                                                                *
000300*    CPYCTRP  --  CLEANED / ENRICHED TRIP MASTER RECORD          *
000400*    METRO TAXI AND LIMOUSINE COMMISSION -- EDP DIVISION         *
000500*                                                                *
000600******************************************************************
000700*
000800*    THIS IS THE SHOP'S CORE TRIP-MASTER LAYOUT.  1-CLEAN-TRIPS
000900*    BUILDS ONE OF THESE FOR EVERY RAW TRIP CARD THAT SURVIVES
001000*    THE SEVEN-STEP EDIT, AND WRITES IT TO CLEANTRP.  2-LOAD-TRIPS
001100*    THEN READS THIS SAME LAYOUT BACK AND PROJECTS IT (RENAMING
001200*    THE FIELDS) INTO THE TRIP-STORE LAYOUT CARRIED BY CPYTMST,
001300*    WHICH IS WHAT EVERY INSIGHT PROGRAM ACTUALLY READS.
001400*
001500*    DO NOT CHANGE FIELD WIDTHS WITHOUT RE-RUNNING 1-CLEAN-TRIPS
001600*    AND 2-LOAD-TRIPS TOGETHER -- THE TWO PROGRAMS SHARE THIS
001700*    RECORD ON DISK ACROSS A JOB-STEP BOUNDARY.
001800*
001900******************************************************************
002000*    AMENDMENT HISTORY (SEE ALSO THE PROGRAM-LEVEL CHANGE LOGS)
002100*
002200*      DATE       INIT  REQUEST    DESCRIPTION
002300*      ---------- ----  ---------  -------------------------------
002400*      1988-11-02  RDV  WO-88-231  ORIGINAL LAYOUT, TEN RAW FIELDSWO-88-23
002500*                                  CARRIED THROUGH UNCHANGED.     WO-88-23
002600*      1991-04-17  RDV  WO-91-064  ADDED THE SIX DERIVED FIELDS SOWO-91-06
002700*                                  DOWNSTREAM INSIGHTS DO NOT HAVEWO-91-06
002800*                                  TO RE-DERIVE THEM EVERY RUN.   WO-91-06
002900*      1996-09-05  TLM  CR-2210    ADDED THE 88-LEVEL BUCKETS ON   CR-2210
003000*                                  K-TIME-OF-DAY BELOW.            CR-2210
003100*      1998-12-14  JOK  CR-4471    Y2K REVIEW -- CONFIRMED ALL     CR-4471
003200*                                  DATE/TIME FIELDS CARRY A FULL   CR-4471
003300*                                  FOUR-DIGIT YEAR.  NO CHANGE.    CR-4471
003400*      2001-07-18  TLM  WO-01-095  REVIEWED THIS LAYOUT AGAINST   WO-01-09
003500*                                  THE COMMISSIONS NEW FARE CARD  WO-01-09
003600*                                  PAYMENT CODES; NO CHANGE       WO-01-09
003700*                                  REQUIRED.                      WO-01-09
003800*
003900******************************************************************
004000 01  CLEAN-TRIP-RECORD.
004100*
004200*        --- RAW FIELDS, CARRIED FORWARD FROM CPYTRIP AS-IS ---
004300*
004400     05  K-Pickup-Datetime       PIC X(19).
004500     05  K-Pickup-Datetime-View REDEFINES K-Pickup-Datetime.
004600*        ALTERNATE VIEW OF THE PICKUP STAMP, KEPT IN STEP WITH
004700*        THE ONE IN CPYTRIP SO A LATER PROGRAM CAN GET AT THE
004800*        DATE PARTS WITHOUT RE-PARSING THE STRING.
004900         10  K-Pu-Year           PIC X(4).
005000         10  FILLER              PIC X.
005100         10  K-Pu-Month          PIC X(2).
005200         10  FILLER              PIC X.
005300         10  K-Pu-Day            PIC X(2).
005400         10  FILLER              PIC X(9).
005500     05  K-Dropoff-Datetime      PIC X(19).
005600     05  K-Passenger-Count       PIC 9(2).
005700     05  K-Trip-Distance         PIC S9(3)V99.
005800     05  K-Pu-Location-Id        PIC 9(4).
005900     05  K-Do-Location-Id        PIC 9(4).
006000     05  K-Fare-Amount           PIC S9(4)V99.
006100     05  K-Tip-Amount            PIC S9(4)V99.
006200     05  K-Total-Amount          PIC S9(5)V99.
006300     05  K-Payment-Type          PIC 9(1).
006400         88  K-Payment-Is-Cash          VALUE 2.
006500         88  K-Payment-Is-Card          VALUE 1.
006600*
006700*        --- DERIVED FIELDS, COMPUTED BY 1-CLEAN-TRIPS ---
006800*
006900     05  K-Trip-Duration-Minutes PIC S9(3)V99.
007000     05  K-Speed-Mph             PIC S9(3)V99.
007100     05  K-Fare-Per-Mile         PIC S9(4)V99.
007200     05  K-Pickup-Hour           PIC 9(2).
007300     05  K-Time-Of-Day           PIC X(9).
007400         88  K-Time-Is-Morning          VALUE 'Morning  '.
007500         88  K-Time-Is-Afternoon        VALUE 'Afternoon'.
007600         88  K-Time-Is-Evening          VALUE 'Evening  '.
007700         88  K-Time-Is-Night             VALUE 'Night    '.
007800     05  K-Is-Weekend            PIC 9(1).
007900         88  K-Weekend-Trip              VALUE 1.
008000         88  K-Weekday-Trip              VALUE 0.
008100     05  K-Reserved-Area         PIC X(19).
008200*
008300*        --- WHOLE-RECORD ALTERNATE VIEW ---
008400*        USED BY THE TRACE SWITCH (SPECIAL-NAMES UPSI-0) IN
008500*        1-CLEAN-TRIPS TO DISPLAY A RAW DUMP OF A REJECTED OR
008600*        ACCEPTED CARD WITHOUT LISTING EVERY FIELD BY NAME.
008700*
008800 01  CLEAN-TRIP-ALTERNATE-VIEW REDEFINES CLEAN-TRIP-RECORD.
008900     05  K-Whole-Record          PIC X(119).
009000     05  FILLER                  PIC X(1).
